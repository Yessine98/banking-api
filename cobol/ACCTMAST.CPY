000100***************************************************************   00000100
000200* ACCTMAST                                                   *    00000200
000300* ACCOUNT MASTER RECORD LAYOUT - PRIMARY ACCESS KEY IS        *   00000300
000400* ACCT-NUMBER (SEE ACCTMNT/TXNPOST 0700-OPEN-FILES FOR THE    *   00000400
000500* IN-MEMORY SEARCH ALL TABLE BUILD). INCLUDED WITH REPLACING  *   00000500
000600* SO THE SAME LAYOUT SERVES THE FD BUFFER, THE WORKING COPY   *   00000600
000700* AND THE SEARCH ALL TABLE ENTRY - SUPPLY ==:TAG:== AS THE    *   00000700
000800* PREFIX, E.G. COPY ACCTMAST REPLACING ==:TAG:== BY ==AT==.   *   00000800
000900***************************************************************   00000900
001000*   02/11/88  RTF  ORIGINAL LAYOUT                             *  00001000
001100*   07/19/90  RTF  ADDED ACCT-TYPE, ACCT-STATUS                *  00001100
001200*   09/01/98  SKT  Y2K - OPENED STAMP MOVED TO CCYYMMDD        *  00001200
001300*                  (WAS YYMMDD) - REQ 6690                     *  00001300
001400*   04/03/01  MBL  ADDED REDEFINES OF OPENED STAMP FOR AGING   *  00001400
001500*                  REPORTS - REQ 7255                          *  00001500
001600*   09/17/04  JQH  RECAST WITH ==:TAG:== REPLACING FOR THE     *  00001600
001700*                  TXNPOST SEARCH ALL TABLE - REQ 8010         *  00001700
001800***************************************************************   00001800
001900 01  :TAG:-MASTER-RECORD.                                         00001900
002000     05  :TAG:-KEY.                                               00002000
002100         10  :TAG:-NUMBER            PIC X(10).                   00002100
002200     05  :TAG:-CUSTOMER-ID           PIC 9(09).                   00002200
002300     05  :TAG:-TYPE                  PIC X(07).                   00002300
002400         88  :TAG:-TYPE-SAVINGS      VALUE 'SAVINGS'.             00002400
002500         88  :TAG:-TYPE-CURRENT      VALUE 'CURRENT'.             00002500
002600     05  :TAG:-BALANCE               PIC S9(17)V99 COMP-3.        00002600
002700     05  :TAG:-STATUS                PIC X(09).                   00002700
002800         88  :TAG:-STATUS-ACTIVE     VALUE 'ACTIVE'.              00002800
002900         88  :TAG:-STATUS-SUSPENDED  VALUE 'SUSPENDED'.           00002900
003000         88  :TAG:-STATUS-CLOSED     VALUE 'CLOSED'.              00003000
003100     05  :TAG:-OPENED-STAMP.                                      00003100
003200         10  :TAG:-OPENED-DATE       PIC 9(08).                   00003200
003300         10  :TAG:-OPENED-TIME       PIC 9(06).                   00003300
003400     05  :TAG:-OPENED-DATE-R REDEFINES                            00003400
003500         :TAG:-OPENED-DATE.                                       00003500
003600         10  :TAG:-OPENED-CC         PIC 9(02).                   00003600
003700         10  :TAG:-OPENED-YY         PIC 9(02).                   00003700
003800         10  :TAG:-OPENED-MM         PIC 9(02).                   00003800
003900         10  :TAG:-OPENED-DD         PIC 9(02).                   00003900
004000     05  :TAG:-MASTER-SWITCHES.                                   00004000
004100         10  :TAG:-REC-IN-USE        PIC X(01) VALUE 'Y'.         00004100
004200             88  :TAG:-ACTIVE-ENTRY  VALUE 'Y'.                   00004200
004300     05  FILLER                      PIC X(19).                   00004300
