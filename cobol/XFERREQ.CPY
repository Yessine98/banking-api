000100***************************************************************   00000100
000200* XFERREQ                                                    *    00000200
000300* TRANSFER REQUEST - ONE PER LINE ON TRANSFER-REQUESTS-IN,    *   00000300
000400* READ IN ARRIVAL ORDER BY TXNPOST                            *   00000400
000500***************************************************************   00000500
000600*   03/02/91  RTF  ORIGINAL LAYOUT                             *  00000600
000700*   02/14/94  DWK  DESCRIPTION WIDENED TO 500 - REQ 5218       *  00000700
000800***************************************************************   00000800
000900 01  XFER-REQUEST-RECORD.                                         00000900
001000     05  XREQ-FROM-ACCOUNT            PIC X(10).                  00001000
001100     05  XREQ-TO-ACCOUNT              PIC X(10).                  00001100
001200     05  XREQ-AMOUNT                  PIC S9(17)V99.              00001200
001300     05  XREQ-DESCRIPTION             PIC X(500).                 00001300
001400     05  FILLER                       PIC X(10).                  00001400
