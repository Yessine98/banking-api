000100***************************************************************   00000100
000200* TXNREQ                                                     *    00000200
000300* DEPOSIT/WITHDRAWAL REQUEST - ONE PER LINE ON                *   00000300
000400* TRANSACTION-REQUESTS-IN, READ IN ARRIVAL ORDER BY TXNPOST   *   00000400
000500***************************************************************   00000500
000600*   03/02/91  RTF  ORIGINAL LAYOUT                             *  00000600
000700*   02/14/94  DWK  DESCRIPTION WIDENED TO 500 - REQ 5218       *  00000700
000800*   07/11/11  JQH  ADDED TREQ-ACTION SO ONE DECK CARRIES BOTH  *  00000800
000900*                  DEPOSIT AND WITHDRAWAL LINES - REQ 9340     *  00000900
001000***************************************************************   00001000
001100 01  TXN-REQUEST-RECORD.                                          00001100
001200     05  TREQ-ACTION                  PIC X(10).                  00001200
001300         88  TREQ-IS-DEPOSIT          VALUE 'DEPOSIT'.            00001300
001400         88  TREQ-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.         00001400
001500     05  TREQ-ACCOUNT-NUMBER          PIC X(10).                  00001500
001600     05  TREQ-AMOUNT                  PIC S9(17)V99.              00001600
001700     05  TREQ-DESCRIPTION             PIC X(500).                 00001700
001800     05  FILLER                       PIC X(10).                  00001800
