000100***************************************************************   00000100
000200* USRMAST                                                    *    00000200
000300* USER-CREDENTIAL MASTER - USERNAME/EMAIL UNIQUENESS AND      *   00000300
000400* ROLE-DEFAULTING RULES ONLY; NO TOKEN/SESSION DATA IS KEPT   *   00000400
000500* HERE (SEE AUTHMNT HEADER REMARKS). INCLUDED WITH REPLACING  *   00000500
000600* SO THE SAME LAYOUT SERVES THE FD BUFFER, THE WORKING COPY   *   00000600
000700* AND THE SEARCH ALL TABLE ENTRY - SUPPLY ==:TAG:== AS THE    *   00000700
000800* PREFIX, E.G. COPY USRMAST REPLACING ==:TAG:== BY ==WS-USR==.*   00000800
000900***************************************************************   00000900
001000*   02/14/94  DWK  ORIGINAL LAYOUT - REQ 5218                  *  00001000
001100***************************************************************   00001100
001200 01  :TAG:-MASTER-RECORD.                                         00001200
001300     05  :TAG:-KEY.                                               00001300
001400         10  :TAG:-USERNAME          PIC X(30).                   00001400
001500     05  :TAG:-EMAIL                 PIC X(100).                  00001500
001600     05  :TAG:-ROLE                  PIC X(10).                   00001600
001700         88  :TAG:-ROLE-ADMIN        VALUE 'ADMIN'.               00001700
001800         88  :TAG:-ROLE-USER         VALUE 'USER'.                00001800
001900     05  FILLER                      PIC X(10).                   00001900
