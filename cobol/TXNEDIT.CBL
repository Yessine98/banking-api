000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TXNEDIT.                                          00000600
000700 AUTHOR.        R T FOWLER.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  03/02/91.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* TXNEDIT - TRANSACTION EDIT/POST SUBROUTINE                   *  00001300
001400*                                                               * 00001400
001500* CALLED BY TXNPOST ONCE PER DEPOSIT OR WITHDRAWAL REQUEST,    *  00001500
001600* AND ONCE PER TRANSFER REQUEST, TO VALIDATE THE REQUEST       *  00001600
001700* AGAINST THE ACCOUNT IMAGE(S) TXNPOST ALREADY PULLED FROM     *  00001700
001800* ACCT-TABLE AND, IF VALID, COMPUTE THE NEW BALANCE(S).  THIS  *  00001800
001900* SUBROUTINE DOES NOT TOUCH A FILE OR THE TABLE ITSELF - IT    *  00001900
002000* ONLY EDITS AND POSTS THE PARAMETER AREA; TXNPOST APPLIES THE *  00002000
002100* RESULT BACK TO ACCT-TABLE AND WRITES THE JOURNAL ROW(S).     *  00002100
002200*                                                               * 00002200
002300* MAINTENANCE HISTORY                                          *  00002300
002400*   03/02/91  RTF  ORIGINAL PROGRAM - EDITED DEPOSIT/WITHDRAWAL*  00002400
002500*                  REQUESTS ONLY, NO TRANSFER SUPPORT YET       * 00002500
002600*   02/14/94  DWK  ADDED WITHDRAWAL SUFFICIENCY CHECK AND      *  00002600
002700*                  TRANSFER EDIT (SOURCE AND DEST ACCOUNTS)    *  00002700
002800*                  - REQ 5218                                   * 00002800
002900*   08/22/98  SKT  Y2K REMEDIATION SWEEP - NO DATE FIELDS IN   *  00002900
003000*                  THIS SUBROUTINE, NONE CHANGED - REQ 6690     * 00003000
003100*   03/30/99  SKT  RESEQUENCED EDITS SO ACCOUNT-EXISTS AND     *  00003100
003200*                  ACCOUNT-ACTIVE ARE CHECKED BEFORE THE AMOUNT*  00003200
003300*                  EDIT, MATCHING THE ORDER TXNPOST'S CALLER   *  00003300
003400*                  EXPECTS REJECT REASONS IN - REQ 6690         * 00003400
003500*   04/03/01  MBL  SUFFICIENCY COMPARE NOW ACCT-BALANCE AGAINST*  00003500
003600*                  AMOUNT (NOT AMOUNT AGAINST BALANCE) SO AN   *  00003600
003700*                  EXACT-MATCH WITHDRAWAL NO LONGER REJECTS    *  00003700
003800*                  - REQ 7255                                   * 00003800
003900*   09/17/04  JQH  COMPUTE STATEMENTS NOW CARRY ROUNDED -      *  00003900
004000*                  DEFENSIVE ONLY, NO 2-DECIMAL OPERAND EVER   *  00004000
004100*                  ACTUALLY ROUNDS - REQ 8010                   * 00004100
004200*   06/11/07  HRP  RECAST 1000-1300 AS ONE 1000-VALIDATE-      *  00004200
004300*                  REQUEST THRU 1000-EXIT RANGE SO A REJECT    *  00004300
004400*                  DROPS STRAIGHT TO THE EXIT LINE INSTEAD OF  *  00004400
004500*                  CASCADING IF-TESTS IN THE CALLER - REQ 9140 *  00004500
004600*   06/18/07  HRP  ADDED THE MISSING GO TO 1000-EXIT AFTER THE *  00004600
004700*                  SUFFICIENCY CHECK - A VALID WITHDRAWAL OR    * 00004700
004800*                  TRANSFER WAS FALLING THROUGH INTO 1010-1040 *  00004800
004900*                  A SECOND TIME INSTEAD OF DROPPING OUT OF    *  00004900
005000*                  THE RANGE - REQ 9140                          *00005000
005100***************************************************************   00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER.  IBM-370.                                       00005400
005500 OBJECT-COMPUTER.  IBM-370.                                       00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM                                           00005700
005800     CLASS NUMERIC-KEY IS '0' THRU '9'                            00005800
005900     UPSI-0 ON STATUS IS TXNEDIT-RERUN-SW.                        00005900
006000***************************************************************   00006000
006100 DATA DIVISION.                                                   00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300***************************************************************   00006300
006400 77  TXNEDIT-RERUN-SW               PIC X(01) VALUE 'N'.          00006400
006500*                                                                 00006500
006600 01  WS-REASON-FIELDS.                                            00006600
006700     05  WS-BALANCE-ED              PIC Z(14)9.99.                00006700
006800     05  WS-BALANCE-ED-R REDEFINES WS-BALANCE-ED.                 00006800
006900         10  WS-BALANCE-ED-LEAD     PIC X(01).                    00006900
007000         10  WS-BALANCE-ED-REST     PIC X(17).                    00007000
007100     05  FILLER                     PIC X(08).                    00007100
007200***************************************************************   00007200
007300 LINKAGE SECTION.                                                 00007300
007400***************************************************************   00007400
007500 01  TE-EDIT-PARMS.                                               00007500
007600     05  TE-REQUEST-TYPE            PIC X(10).                    00007600
007700         88  TE-TYPE-DEPOSIT        VALUE 'DEPOSIT'.              00007700
007800         88  TE-TYPE-WITHDRAWAL     VALUE 'WITHDRAWAL'.           00007800
007900         88  TE-TYPE-TRANSFER       VALUE 'TRANSFER'.             00007900
008000     05  TE-SOURCE-ACCOUNT-NUMBER   PIC X(10).                    00008000
008100     05  TE-DEST-ACCOUNT-NUMBER     PIC X(10).                    00008100
008200     05  TE-AMOUNT                  PIC S9(17)V99 COMP-3.         00008200
008300     05  TE-SOURCE-FOUND-SW         PIC X(01).                    00008300
008400         88  TE-SOURCE-WAS-FOUND    VALUE 'Y'.                    00008400
008500     05  TE-SOURCE-STATUS           PIC X(09).                    00008500
008600     05  TE-SOURCE-BALANCE          PIC S9(17)V99 COMP-3.         00008600
008700     05  TE-SOURCE-BALANCE-R REDEFINES TE-SOURCE-BALANCE          00008700
008800             PIC S9(19) COMP-3.                                   00008800
008900     05  TE-DEST-FOUND-SW           PIC X(01).                    00008900
009000         88  TE-DEST-WAS-FOUND      VALUE 'Y'.                    00009000
009100     05  TE-DEST-STATUS             PIC X(09).                    00009100
009200     05  TE-DEST-BALANCE            PIC S9(17)V99 COMP-3.         00009200
009300     05  TE-DEST-BALANCE-R REDEFINES TE-DEST-BALANCE              00009300
009400             PIC S9(19) COMP-3.                                   00009400
009500     05  TE-VALID-SW                PIC X(01).                    00009500
009600         88  TE-REQUEST-IS-VALID    VALUE 'Y'.                    00009600
009700     05  TE-REJECT-REASON           PIC X(60).                    00009700
009800     05  TE-SOURCE-NEW-BALANCE      PIC S9(17)V99 COMP-3.         00009800
009900     05  TE-DEST-NEW-BALANCE        PIC S9(17)V99 COMP-3.         00009900
010000     05  FILLER                     PIC X(10).                    00010000
010100***************************************************************   00010100
010200 PROCEDURE DIVISION USING TE-EDIT-PARMS.                          00010200
010300***************************************************************   00010300
010400                                                                  00010400
010500 0000-EDIT-AND-POST.                                              00010500
010600     MOVE 'Y'             TO TE-VALID-SW.                         00010600
010700     MOVE SPACES          TO TE-REJECT-REASON.                    00010700
010800     MOVE TE-SOURCE-BALANCE TO TE-SOURCE-NEW-BALANCE.             00010800
010900     MOVE TE-DEST-BALANCE   TO TE-DEST-NEW-BALANCE.               00010900
011000                                                                  00011000
011100     PERFORM 1000-VALIDATE-REQUEST THRU 1000-EXIT.                00011100
011200     IF TE-REQUEST-IS-VALID                                       00011200
011300         PERFORM 2000-COMPUTE-NEW-BALANCES                        00011300
011400     END-IF.                                                      00011400
011500                                                                  00011500
011600     GOBACK.                                                      00011600
011700                                                                  00011700
011800 1000-VALIDATE-REQUEST.                                           00011800
011900     PERFORM 1010-VALIDATE-SOURCE-ACCT.                           00011900
012000     IF NOT TE-REQUEST-IS-VALID                                   00012000
012100         GO TO 1000-EXIT                                          00012100
012200     END-IF.                                                      00012200
012300     IF TE-TYPE-TRANSFER                                          00012300
012400         PERFORM 1020-VALIDATE-DEST-ACCT                          00012400
012500         IF NOT TE-REQUEST-IS-VALID                               00012500
012600             GO TO 1000-EXIT                                      00012600
012700         END-IF                                                   00012700
012800     END-IF.                                                      00012800
012900     PERFORM 1030-VALIDATE-AMOUNT.                                00012900
013000     IF NOT TE-REQUEST-IS-VALID                                   00013000
013100         GO TO 1000-EXIT                                          00013100
013200     END-IF.                                                      00013200
013300     IF TE-TYPE-DEPOSIT                                           00013300
013400         GO TO 1000-EXIT                                          00013400
013500     END-IF.                                                      00013500
013600     PERFORM 1040-VALIDATE-SUFFICIENCY.                           00013600
013700     GO TO 1000-EXIT.                                             00013700
013800                                                                  00013800
013900 1010-VALIDATE-SOURCE-ACCT.                                       00013900
014000     IF NOT TE-SOURCE-WAS-FOUND                                   00014000
014100         MOVE 'N' TO TE-VALID-SW                                  00014100
014200         MOVE 'ACCOUNT NOT FOUND' TO TE-REJECT-REASON             00014200
014300     ELSE                                                         00014300
014400         IF TE-SOURCE-STATUS NOT = 'ACTIVE'                       00014400
014500             MOVE 'N' TO TE-VALID-SW                              00014500
014600             STRING 'ACCOUNT IS NOT ACTIVE. STATUS: '             00014600
014700                     TE-SOURCE-STATUS                             00014700
014800                 DELIMITED BY SIZE INTO TE-REJECT-REASON          00014800
014900         END-IF                                                   00014900
015000     END-IF.                                                      00015000
015100                                                                  00015100
015200 1020-VALIDATE-DEST-ACCT.                                         00015200
015300     IF NOT TE-DEST-WAS-FOUND                                     00015300
015400         MOVE 'N' TO TE-VALID-SW                                  00015400
015500         MOVE 'DESTINATION ACCOUNT NOT FOUND' TO TE-REJECT-REASON 00015500
015600     ELSE                                                         00015600
015700         IF TE-DEST-STATUS NOT = 'ACTIVE'                         00015700
015800             MOVE 'N' TO TE-VALID-SW                              00015800
015900             STRING 'DESTINATION ACCT NOT ACTIVE. STATUS: '       00015900
016000                     TE-DEST-STATUS                               00016000
016100                 DELIMITED BY SIZE INTO TE-REJECT-REASON          00016100
016200         END-IF                                                   00016200
016300     END-IF.                                                      00016300
016400                                                                  00016400
016500 1030-VALIDATE-AMOUNT.                                            00016500
016600     IF TE-AMOUNT NOT > ZERO                                      00016600
016700         MOVE 'N' TO TE-VALID-SW                                  00016700
016800         MOVE 'AMOUNT MUST BE GREATER THAN 0' TO TE-REJECT-REASON 00016800
016900     END-IF.                                                      00016900
017000                                                                  00017000
017100 1040-VALIDATE-SUFFICIENCY.                                       00017100
017200     IF TE-SOURCE-BALANCE < TE-AMOUNT                             00017200
017300         MOVE 'N' TO TE-VALID-SW                                  00017300
017400         MOVE TE-SOURCE-BALANCE TO WS-BALANCE-ED                  00017400
017500         STRING 'INSUFFICIENT BALANCE. AVAILABLE: '               00017500
017600                 WS-BALANCE-ED                                    00017600
017700             DELIMITED BY SIZE INTO TE-REJECT-REASON              00017700
017800     END-IF.                                                      00017800
017900                                                                  00017900
018000 1000-EXIT.                                                       00018000
018100     EXIT.                                                        00018100
018200                                                                  00018200
018300 2000-COMPUTE-NEW-BALANCES.                                       00018300
018400     EVALUATE TRUE                                                00018400
018500         WHEN TE-TYPE-DEPOSIT                                     00018500
018600             COMPUTE TE-SOURCE-NEW-BALANCE ROUNDED =              00018600
018700                     TE-SOURCE-BALANCE + TE-AMOUNT                00018700
018800         WHEN TE-TYPE-WITHDRAWAL                                  00018800
018900             COMPUTE TE-SOURCE-NEW-BALANCE ROUNDED =              00018900
019000                     TE-SOURCE-BALANCE - TE-AMOUNT                00019000
019100         WHEN TE-TYPE-TRANSFER                                    00019100
019200             COMPUTE TE-SOURCE-NEW-BALANCE ROUNDED =              00019200
019300                     TE-SOURCE-BALANCE - TE-AMOUNT                00019300
019400             COMPUTE TE-DEST-NEW-BALANCE ROUNDED =                00019400
019500                     TE-DEST-BALANCE + TE-AMOUNT                  00019500
019600     END-EVALUATE.                                                00019600
