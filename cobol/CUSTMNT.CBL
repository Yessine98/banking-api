000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    CUSTMNT.                                          00000600
000700 AUTHOR.        R T FOWLER.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  06/14/87.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* CUSTMNT - CUSTOMER MASTER MAINTENANCE                        *  00001300
001400*                                                               * 00001400
001500* READS A SEQUENTIAL DECK OF CUSTOMER MAINTENANCE REQUESTS     *  00001500
001600* (CREATE / UPDATE / DELETE) AND APPLIES THEM AGAINST THE      *  00001600
001700* SORTED SEQUENTIAL CUSTOMER MASTER, ONE REQUEST AT A TIME,    *  00001700
001800* IN THE ORDER THE DECK IS PRESENTED - NOT SORTED/MERGED       *  00001800
001900* AGAINST THE MASTER THE WAY AN OLD-STYLE BALANCED UPDATE RUN  *  00001900
002000* WOULD BE, SINCE REQUESTS MUST POST IN ARRIVAL ORDER.         *  00002000
002100*                                                               * 00002100
002200* THIS IS STEP 1 OF THE NIGHTLY BANKING BATCH RUN - IT OPENS   *  00002200
002300* THE ERROR-REPORT AND SUMMARY-REPORT PRINT FILES FRESH (DISP= *  00002300
002400* (NEW,CATLG) IN THE JCL) SO THE BANNER LINES COME OUT FIRST;  *  00002400
002500* ACCTMNT AND TXNPOST FOLLOW AS LATER STEPS AND EXTEND (DISP=  *  00002500
002600* MOD) THE SAME TWO FILES.                                     *  00002600
002700*                                                               * 00002700
002800* MAINTENANCE HISTORY                                          *  00002800
002900*   06/14/87  RTF  ORIGINAL PROGRAM - CREATE/UPDATE/DELETE     *  00002900
003000*                  AGAINST CUSTFILE                             * 00003000
003100*   11/02/89  RTF  ADDED CUST-ADDRESS, CUST-PHONE TO REQUEST   *  00003100
003200*                  AND MASTER LAYOUTS TO MATCH CUSTMAST         * 00003200
003300*   01/09/92  DWK  EMAIL UNIQUENESS CHECK ADDED ON CREATE       * 00003300
003400*                  (PRIOR RELEASE ALLOWED DUPLICATE EMAILS) -  *  00003400
003500*                  REQ 4471                                     * 00003500
003600*   02/14/94  DWK  EMAIL UNIQUENESS EXTENDED TO UPDATE; SELF-  *  00003600
003700*                  EMAIL ON UPDATE IS EXEMPT - REQ 5218         * 00003700
003800*   08/22/98  SKT  Y2K REMEDIATION - CREATED/UPDATED STAMPS     * 00003800
003900*                  NOW CCYYMMDD, ACCEPT FROM DATE YYYYMMDD      * 00003900
004000*                  - REQ 6690                                   * 00004000
004100*   03/30/99  SKT  REPLACED GET-NEXT-CUST-ID SUBROUTINE CALL    * 00004100
004200*                  WITH IN-LINE SEARCH ALL ON CUST-TABLE NOW    * 00004200
004300*                  THAT THE MASTER IS SMALL ENOUGH TO TABLE -   * 00004300
004400*                  REQ 6690                                     * 00004400
004500*   04/03/01  MBL  REWROTE CUSTOMER-MASTER REWRITE TO GO        * 00004500
004600*                  THROUGH CUST-TABLE INSTEAD OF A MERGE PASS  *  00004600
004700*                  AGAINST THE OLD MASTER - REQ 7255            * 00004700
004800*   09/17/04  JQH  SUMMARY-REPORT SECTION RECAST TO THE HOUSE   * 00004800
004900*                  COLUMNAR CONTROL-TOTAL FORMAT SHARED WITH    * 00004900
005000*                  ACCTMNT/TXNPOST - REQ 8010                   * 00005000
005100*   02/11/09  JQH  DELETE NOW REMOVES THE TABLE ENTRY OUTRIGHT  * 00005100
005200*                  INSTEAD OF FLAGGING IT UNUSED - A DELETED    * 00005200
005300*                  CUST-ID IS NEVER REUSED - REQ 9120           * 00005300
005400*   06/25/11  HRP  RECAST 2100-CUST-CREATE AS A 2100-CUST-      * 00005400
005500*                  CREATE THRU 2100-EXIT RANGE SO A DUPLICATE  *  00005500
005600*                  EMAIL REJECT DROPS STRAIGHT OUT INSTEAD OF  *  00005600
005700*                  AN IF/ELSE WRAPPING THE TABLE INSERT - REQ  *  00005700
005800*                  9340                                          *00005800
005900***************************************************************   00005900
006000 ENVIRONMENT DIVISION.                                            00006000
006100 CONFIGURATION SECTION.                                           00006100
006200 SOURCE-COMPUTER.  IBM-370.                                       00006200
006300 OBJECT-COMPUTER.  IBM-370.                                       00006300
006400 SPECIAL-NAMES.                                                   00006400
006500     C01 IS TOP-OF-FORM                                           00006500
006600     CLASS NUMERIC-KEY IS '0' THRU '9'                            00006600
006700     UPSI-0 ON STATUS IS CUSTMNT-RERUN-SW.                        00006700
006800 INPUT-OUTPUT SECTION.                                            00006800
006900 FILE-CONTROL.                                                    00006900
007000     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMI                  00007000
007100         ORGANIZATION IS SEQUENTIAL                               00007100
007200         FILE STATUS  IS WS-CUSTMI-STATUS.                        00007200
007300                                                                  00007300
007400     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMO                  00007400
007500         ORGANIZATION IS SEQUENTIAL                               00007500
007600         FILE STATUS  IS WS-CUSTMO-STATUS.                        00007600
007700                                                                  00007700
007800     SELECT CUSTOMER-REQUESTS-IN ASSIGN TO CUSTREQI               00007800
007900         ORGANIZATION IS LINE SEQUENTIAL                          00007900
008000         FILE STATUS  IS WS-CUSTREQI-STATUS.                      00008000
008100                                                                  00008100
008200     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          00008300
008400         FILE STATUS  IS WS-ERRRPT-STATUS.                        00008400
008500                                                                  00008500
008600     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT                       00008600
008700         ORGANIZATION IS LINE SEQUENTIAL                          00008700
008800         FILE STATUS  IS WS-SUMRPT-STATUS.                        00008800
008900***************************************************************   00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200                                                                  00009200
009300 FD  CUSTOMER-MASTER-IN                                           00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600     COPY CUSTMAST REPLACING ==:TAG:== BY ==CUSTMI==.             00009600
009700                                                                  00009700
009800 FD  CUSTOMER-MASTER-OUT                                          00009800
009900     RECORDING MODE IS F                                          00009900
010000     BLOCK CONTAINS 0 RECORDS.                                    00010000
010100     COPY CUSTMAST REPLACING ==:TAG:== BY ==CUSTMO==.             00010100
010200                                                                  00010200
010300 FD  CUSTOMER-REQUESTS-IN                                         00010300
010400     RECORDING MODE IS V.                                         00010400
010500     COPY CUSTREQ.                                                00010500
010600                                                                  00010600
010700 FD  ERROR-REPORT                                                 00010700
010800     RECORDING MODE IS F.                                         00010800
010900 01  ERR-REPORT-LINE           PIC X(80).                         00010900
011000                                                                  00011000
011100 FD  SUMMARY-REPORT                                               00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  SUM-REPORT-LINE           PIC X(80).                         00011300
011400***************************************************************   00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600***************************************************************   00011600
011700 01  SYSTEM-DATE-AND-TIME.                                        00011700
011800     05  CURRENT-DATE-CC-YY.                                      00011800
011900         10  CURRENT-CENTURY        PIC 9(02).                    00011900
012000         10  CURRENT-YEAR           PIC 9(02).                    00012000
012100     05  CURRENT-MONTH              PIC 9(02).                    00012100
012200     05  CURRENT-DAY                PIC 9(02).                    00012200
012300     05  CURRENT-TIME.                                            00012300
012400         10  CURRENT-HOUR           PIC 9(02).                    00012400
012500         10  CURRENT-MINUTE         PIC 9(02).                    00012500
012600         10  CURRENT-SECOND         PIC 9(02).                    00012600
012700         10  CURRENT-HNDSEC         PIC 9(02).                    00012700
012800     05  FILLER                     PIC X(08).                    00012800
012900 01  WS-RUN-DATE                    PIC 9(08).                    00012900
013000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00013000
013100     05  WS-RUN-CCYY                PIC 9(04).                    00013100
013200     05  WS-RUN-MM                  PIC 9(02).                    00013200
013300     05  WS-RUN-DD                  PIC 9(02).                    00013300
013400 01  WS-RUN-TIME                    PIC 9(06).                    00013400
013500*                                                                 00013500
013600 01  WS-FIELDS.                                                   00013600
013700     05  WS-CUSTMI-STATUS           PIC X(02) VALUE SPACES.       00013700
013800     05  WS-CUSTMO-STATUS           PIC X(02) VALUE SPACES.       00013800
013900     05  WS-CUSTREQI-STATUS         PIC X(02) VALUE SPACES.       00013900
014000     05  WS-ERRRPT-STATUS           PIC X(02) VALUE SPACES.       00014000
014100     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.       00014100
014200     05  WS-CUSTREQI-EOF            PIC X(01) VALUE 'N'.          00014200
014300         88  CUSTREQI-AT-EOF        VALUE 'Y'.                    00014300
014400     05  CUSTMNT-RERUN-SW           PIC X(01) VALUE 'N'.          00014400
014500     05  WS-REQUEST-OK              PIC X(01) VALUE 'N'.          00014500
014600         88  REQUEST-WAS-OK         VALUE 'Y'.                    00014600
014700     05  FILLER                     PIC X(10).                    00014700
014800*                                                                 00014800
014900 77  WS-SUB                        PIC S9(04) COMP VALUE +0.      00014900
015000*                                                                 00015000
015100 01  WORK-VARIABLES.                                              00015100
015200     05  WS-NEXT-CUST-ID            PIC S9(09) COMP VALUE +0.     00015200
015300     05  WS-REJECT-REASON           PIC X(60)  VALUE SPACES.      00015300
015400     05  FILLER                     PIC X(10).                    00015400
015500 01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.               00015500
015600     05  WS-REJECT-CODE-PART        PIC X(25).                    00015600
015700     05  WS-REJECT-DETAIL-PART      PIC X(35).                    00015700
015800*                                                                 00015800
015900 01  CUST-CONTROL-TOTALS.                                         00015900
016000     05  CUST-CREATED-COUNT         PIC S9(05) COMP VALUE +0.     00016000
016100     05  CUST-UPDATED-COUNT         PIC S9(05) COMP VALUE +0.     00016100
016200     05  CUST-DELETED-COUNT         PIC S9(05) COMP VALUE +0.     00016200
016300     05  CUST-REJECTED-COUNT        PIC S9(05) COMP VALUE +0.     00016300
016400     05  FILLER                     PIC X(08).                    00016400
016500*                                                                 00016500
016600 01  CUST-TABLE-CONTROL.                                          00016600
016700     05  WS-CUST-COUNT              PIC S9(04) COMP VALUE +0.     00016700
016800     05  FILLER                     PIC X(04).                    00016800
016900 01  CUST-TABLE.                                                  00016900
017000     05  CT-ENTRY OCCURS 1 TO 4000 TIMES                          00017000
017100           DEPENDING ON WS-CUST-COUNT                             00017100
017200           ASCENDING KEY IS CT-ID                                 00017200
017300           INDEXED BY CT-IDX.                                     00017300
017400         10  CT-ID                  PIC 9(09).                    00017400
017500         10  CT-FIRST-NAME          PIC X(50).                    00017500
017600         10  CT-LAST-NAME           PIC X(50).                    00017600
017700         10  CT-EMAIL               PIC X(100).                   00017700
017800         10  CT-PHONE               PIC X(20).                    00017800
017900         10  CT-ADDRESS             PIC X(100).                   00017900
018000         10  CT-CREATED-DATE        PIC 9(08).                    00018000
018100         10  CT-CREATED-TIME        PIC 9(06).                    00018100
018200         10  CT-UPDATED-DATE        PIC 9(08).                    00018200
018300         10  CT-UPDATED-TIME        PIC 9(06).                    00018300
018400         10  FILLER                 PIC X(05).                    00018400
018500*                                                                 00018500
018600     COPY CUSTMAST REPLACING ==:TAG:== BY ==WS-CUST==.            00018600
018700*                                                                 00018700
018800*        *******************                                      00018800
018900*            REPORT LINES                                         00018900
019000*        *******************                                      00019000
019100 01  ERR-RPT-DETAIL.                                              00019100
019200     05  ERR-RPT-REQUEST-TYPE       PIC X(10).                    00019200
019300     05  ERR-RPT-KEY-FIELD          PIC X(10).                    00019300
019400     05  ERR-RPT-REASON             PIC X(58).                    00019400
019500     05  FILLER                     PIC X(02) VALUE SPACES.       00019500
019600 01  ERR-RPT-DETAIL-R REDEFINES ERR-RPT-DETAIL.                   00019600
019700     05  ERD-FRONT-HALF             PIC X(40).                    00019700
019800     05  ERD-BACK-HALF              PIC X(40).                    00019800
019900 01  SUM-RPT-BANNER.                                              00019900
020000     05  FILLER                     PIC X(26) VALUE               00020000
020100         'BANKING BATCH RUN SUMMARY'.                             00020100
020200     05  FILLER                     PIC X(54) VALUE SPACES.       00020200
020300 01  SUM-RPT-DASHES.                                              00020300
020400     05  FILLER                     PIC X(50) VALUE ALL '-'.      00020400
020500     05  FILLER                     PIC X(30) VALUE SPACES.       00020500
020600 01  SUM-RPT-CUST-LINE.                                           00020600
020700     05  FILLER                     PIC X(11) VALUE 'CUSTOMERS  '.00020700
020800     05  FILLER                     PIC X(09) VALUE 'CREATED: '.  00020800
020900     05  SRC-CREATED                PIC ZZZZ9.                    00020900
021000     05  FILLER                     PIC X(03) VALUE SPACES.       00021000
021100     05  FILLER                     PIC X(09) VALUE 'UPDATED: '.  00021100
021200     05  SRC-UPDATED                PIC ZZZZ9.                    00021200
021300     05  FILLER                     PIC X(03) VALUE SPACES.       00021300
021400     05  FILLER                     PIC X(09) VALUE 'DELETED: '.  00021400
021500     05  SRC-DELETED                PIC ZZZZ9.                    00021500
021600     05  FILLER                     PIC X(03) VALUE SPACES.       00021600
021700     05  FILLER                     PIC X(10) VALUE 'REJECTED: '. 00021700
021800     05  SRC-REJECTED               PIC ZZZZ9.                    00021800
021900     05  FILLER                     PIC X(09) VALUE SPACES.       00021900
022000***************************************************************   00022000
022100 PROCEDURE DIVISION.                                              00022100
022200***************************************************************   00022200
022300                                                                  00022300
022400 0000-MAIN.                                                       00022400
022500     PERFORM 0700-OPEN-FILES.                                     00022500
022600     PERFORM 0720-LOAD-CUST-TABLE.                                00022600
022700     PERFORM 0800-INIT-SUMMARY-REPORT.                            00022700
022800                                                                  00022800
022900     PERFORM 1000-READ-CUST-REQUEST.                              00022900
023000     PERFORM 2000-PROCESS-CUST-REQUEST                            00023000
023100             UNTIL CUSTREQI-AT-EOF.                               00023100
023200                                                                  00023200
023300     PERFORM 0900-REWRITE-CUST-MASTER.                            00023300
023400     PERFORM 8100-PRINT-CUST-SUMMARY.                             00023400
023500     PERFORM 0790-CLOSE-FILES.                                    00023500
023600                                                                  00023600
023700     GOBACK.                                                      00023700
023800                                                                  00023800
023900 1000-READ-CUST-REQUEST.                                          00023900
024000     READ CUSTOMER-REQUESTS-IN                                    00024000
024100         AT END MOVE 'Y' TO WS-CUSTREQI-EOF                       00024100
024200     END-READ.                                                    00024200
024300                                                                  00024300
024400 2000-PROCESS-CUST-REQUEST.                                       00024400
024500     MOVE 'Y' TO WS-REQUEST-OK.                                   00024500
024600     MOVE SPACES TO WS-REJECT-REASON.                             00024600
024700     EVALUATE TRUE                                                00024700
024800         WHEN CREQ-IS-CREATE                                      00024800
024900             PERFORM 2100-CUST-CREATE THRU 2100-EXIT              00024900
025000         WHEN CREQ-IS-UPDATE                                      00025000
025100             PERFORM 2200-CUST-UPDATE                             00025100
025200         WHEN CREQ-IS-DELETE                                      00025200
025300             PERFORM 2300-CUST-DELETE                             00025300
025400         WHEN OTHER                                               00025400
025500             MOVE 'N' TO WS-REQUEST-OK                            00025500
025600             MOVE 'UNKNOWN REQUEST ACTION' TO WS-REJECT-REASON    00025600
025700     END-EVALUATE.                                                00025700
025800     IF NOT REQUEST-WAS-OK                                        00025800
025900         ADD +1 TO CUST-REJECTED-COUNT                            00025900
026000         PERFORM 2900-REPORT-REJECTED-CUST                        00026000
026100     END-IF.                                                      00026100
026200     PERFORM 1000-READ-CUST-REQUEST.                              00026200
026300                                                                  00026300
026400 2100-CUST-CREATE.                                                00026400
026500     MOVE CREQ-EMAIL      TO WS-CUST-EMAIL.                       00026500
026600     MOVE ZERO            TO WS-CUST-ID.                          00026600
026700     PERFORM 2150-CHECK-EMAIL-UNIQUE.                             00026700
026800     IF NOT REQUEST-WAS-OK                                        00026800
026900         MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON          00026900
027000         GO TO 2100-EXIT                                          00027000
027100     END-IF.                                                      00027100
027200     ADD +1 TO WS-NEXT-CUST-ID.                                   00027200
027300     ADD +1 TO WS-CUST-COUNT.                                     00027300
027400     SET CT-IDX TO WS-CUST-COUNT.                                 00027400
027500     MOVE WS-NEXT-CUST-ID    TO CT-ID (CT-IDX).                   00027500
027600     MOVE CREQ-FIRST-NAME    TO CT-FIRST-NAME (CT-IDX).           00027600
027700     MOVE CREQ-LAST-NAME     TO CT-LAST-NAME (CT-IDX).            00027700
027800     MOVE CREQ-EMAIL         TO CT-EMAIL (CT-IDX).                00027800
027900     MOVE CREQ-PHONE         TO CT-PHONE (CT-IDX).                00027900
028000     MOVE CREQ-ADDRESS       TO CT-ADDRESS (CT-IDX).              00028000
028100     MOVE WS-RUN-DATE        TO CT-CREATED-DATE (CT-IDX).         00028100
028200     MOVE WS-RUN-TIME        TO CT-CREATED-TIME (CT-IDX).         00028200
028300     MOVE ZERO               TO CT-UPDATED-DATE (CT-IDX)          00028300
028400                                 CT-UPDATED-TIME (CT-IDX).        00028400
028500     ADD +1 TO CUST-CREATED-COUNT.                                00028500
028600     GO TO 2100-EXIT.                                             00028600
028700                                                                  00028700
028800 2150-CHECK-EMAIL-UNIQUE.                                         00028800
028900     MOVE 'Y' TO WS-REQUEST-OK.                                   00028900
029000     IF WS-CUST-COUNT > 0                                         00029000
029100         PERFORM 2160-SCAN-ONE-EMAIL-ENTRY                        00029100
029200             VARYING WS-SUB FROM 1 BY 1                           00029200
029300             UNTIL WS-SUB > WS-CUST-COUNT                         00029300
029400     END-IF.                                                      00029400
029500                                                                  00029500
029600 2160-SCAN-ONE-EMAIL-ENTRY.                                       00029600
029700     IF CT-EMAIL (WS-SUB) = WS-CUST-EMAIL                         00029700
029800       AND CT-ID (WS-SUB) NOT = WS-CUST-ID                        00029800
029900         MOVE 'N' TO WS-REQUEST-OK                                00029900
030000     END-IF.                                                      00030000
030100                                                                  00030100
030200 2100-EXIT.                                                       00030200
030300     EXIT.                                                        00030300
030400                                                                  00030400
030500 2200-CUST-UPDATE.                                                00030500
030600     MOVE CREQ-CUST-ID TO WS-CUST-ID.                             00030600
030700     SEARCH ALL CT-ENTRY                                          00030700
030800         AT END                                                   00030800
030900             MOVE 'N' TO WS-REQUEST-OK                            00030900
031000             MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON        00031000
031100         WHEN CT-ID (CT-IDX) = WS-CUST-ID                         00031100
031200             MOVE CREQ-EMAIL TO WS-CUST-EMAIL                     00031200
031300             IF WS-CUST-EMAIL NOT = CT-EMAIL (CT-IDX)             00031300
031400                 PERFORM 2150-CHECK-EMAIL-UNIQUE                  00031400
031500             ELSE                                                 00031500
031600                 MOVE 'Y' TO WS-REQUEST-OK                        00031600
031700             END-IF                                               00031700
031800             IF NOT REQUEST-WAS-OK                                00031800
031900                 MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON  00031900
032000             ELSE                                                 00032000
032100                 MOVE CREQ-FIRST-NAME TO CT-FIRST-NAME (CT-IDX)   00032100
032200                 MOVE CREQ-LAST-NAME  TO CT-LAST-NAME (CT-IDX)    00032200
032300                 MOVE WS-CUST-EMAIL   TO CT-EMAIL (CT-IDX)        00032300
032400                 MOVE CREQ-PHONE      TO CT-PHONE (CT-IDX)        00032400
032500                 MOVE CREQ-ADDRESS    TO CT-ADDRESS (CT-IDX)      00032500
032600                 MOVE WS-RUN-DATE     TO CT-UPDATED-DATE (CT-IDX) 00032600
032700                 MOVE WS-RUN-TIME     TO CT-UPDATED-TIME (CT-IDX) 00032700
032800                 ADD +1 TO CUST-UPDATED-COUNT                     00032800
032900             END-IF                                               00032900
033000     END-SEARCH.                                                  00033000
033100                                                                  00033100
033200 2300-CUST-DELETE.                                                00033200
033300     MOVE CREQ-CUST-ID TO WS-CUST-ID.                             00033300
033400     SEARCH ALL CT-ENTRY                                          00033400
033500         AT END                                                   00033500
033600             MOVE 'N' TO WS-REQUEST-OK                            00033600
033700             MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON        00033700
033800         WHEN CT-ID (CT-IDX) = WS-CUST-ID                         00033800
033900             PERFORM 2350-REMOVE-TABLE-ENTRY                      00033900
034000             ADD +1 TO CUST-DELETED-COUNT                         00034000
034100     END-SEARCH.                                                  00034100
034200                                                                  00034200
034300 2350-REMOVE-TABLE-ENTRY.                                         00034300
034400     PERFORM 2360-SHIFT-ONE-TABLE-ENTRY                           00034400
034500         VARYING WS-SUB FROM CT-IDX BY 1                          00034500
034600         UNTIL WS-SUB >= WS-CUST-COUNT.                           00034600
034700     SUBTRACT 1 FROM WS-CUST-COUNT.                               00034700
034800                                                                  00034800
034900 2360-SHIFT-ONE-TABLE-ENTRY.                                      00034900
035000     MOVE CT-ENTRY (WS-SUB + 1) TO CT-ENTRY (WS-SUB).             00035000
035100                                                                  00035100
035200 2900-REPORT-REJECTED-CUST.                                       00035200
035300     MOVE SPACES TO ERR-RPT-DETAIL.                               00035300
035400     IF CREQ-IS-CREATE                                            00035400
035500         MOVE 'CREATE'     TO ERR-RPT-REQUEST-TYPE                00035500
035600         MOVE CREQ-EMAIL   TO ERR-RPT-KEY-FIELD                   00035600
035700     ELSE                                                         00035700
035800         MOVE CREQ-ACTION  TO ERR-RPT-REQUEST-TYPE                00035800
035900         MOVE CREQ-CUST-ID TO ERR-RPT-KEY-FIELD                   00035900
036000     END-IF.                                                      00036000
036100     MOVE WS-REJECT-REASON TO ERR-RPT-REASON.                     00036100
036200     WRITE ERR-REPORT-LINE FROM ERR-RPT-DETAIL.                   00036200
036300                                                                  00036300
036400 0700-OPEN-FILES.                                                 00036400
036500     ACCEPT CURRENT-DATE-CC-YY FROM DATE.                         00036500
036600     ACCEPT CURRENT-TIME FROM TIME.                               00036600
036700*    NOTE - ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR ON THIS   00036700
036800*    COMPILER; CENTURY IS WINDOWED 1950-2049 PER THE Y2K FIX OF   00036800
036900*    08/22/98 (REQ 6690).                                         00036900
037000     IF CURRENT-YEAR < 50                                         00037000
037100         MOVE 20 TO CURRENT-CENTURY                               00037100
037200     ELSE                                                         00037200
037300         MOVE 19 TO CURRENT-CENTURY                               00037300
037400     END-IF.                                                      00037400
037500     MOVE CURRENT-CENTURY TO WS-RUN-CCYY (1:2).                   00037500
037600     MOVE CURRENT-YEAR    TO WS-RUN-CCYY (3:2).                   00037600
037700     MOVE CURRENT-MONTH   TO WS-RUN-MM.                           00037700
037800     MOVE CURRENT-DAY     TO WS-RUN-DD.                           00037800
037900     MOVE CURRENT-HOUR    TO WS-RUN-TIME (1:2).                   00037900
038000     MOVE CURRENT-MINUTE  TO WS-RUN-TIME (3:2).                   00038000
038100     MOVE CURRENT-SECOND  TO WS-RUN-TIME (5:2).                   00038100
038200                                                                  00038200
038300     OPEN INPUT  CUSTOMER-MASTER-IN                               00038300
038400                 CUSTOMER-REQUESTS-IN                             00038400
038500          OUTPUT CUSTOMER-MASTER-OUT                              00038500
038600                 ERROR-REPORT                                     00038600
038700                 SUMMARY-REPORT.                                  00038700
038800     IF WS-CUSTMI-STATUS NOT = '00' AND NOT = '05'                00038800
038900         DISPLAY 'CUSTMNT - ERROR OPENING CUSTMI. RC: '           00038900
039000                 WS-CUSTMI-STATUS                                 00039000
039100         MOVE 16 TO RETURN-CODE                                   00039100
039200         MOVE 'Y' TO WS-CUSTREQI-EOF                              00039200
039300     END-IF.                                                      00039300
039400                                                                  00039400
039500 0720-LOAD-CUST-TABLE.                                            00039500
039600     IF WS-CUSTMI-STATUS = '00'                                   00039600
039700         PERFORM 0725-READ-CUST-MASTER                            00039700
039800             UNTIL WS-CUSTMI-STATUS NOT = '00'                    00039800
039900     END-IF.                                                      00039900
040000                                                                  00040000
040100 0725-READ-CUST-MASTER.                                           00040100
040200     READ CUSTOMER-MASTER-IN INTO WS-CUST-MASTER-RECORD.          00040200
040300     IF WS-CUSTMI-STATUS = '00'                                   00040300
040400         PERFORM 0727-ADD-TABLE-ENTRY                             00040400
040500     END-IF.                                                      00040500
040600                                                                  00040600
040700 0727-ADD-TABLE-ENTRY.                                            00040700
040800     ADD +1 TO WS-CUST-COUNT.                                     00040800
040900     SET CT-IDX TO WS-CUST-COUNT.                                 00040900
041000     MOVE WS-CUST-ID           TO CT-ID (CT-IDX).                 00041000
041100     MOVE WS-CUST-FIRST-NAME   TO CT-FIRST-NAME (CT-IDX).         00041100
041200     MOVE WS-CUST-LAST-NAME    TO CT-LAST-NAME (CT-IDX).          00041200
041300     MOVE WS-CUST-EMAIL        TO CT-EMAIL (CT-IDX).              00041300
041400     MOVE WS-CUST-PHONE        TO CT-PHONE (CT-IDX).              00041400
041500     MOVE WS-CUST-ADDRESS      TO CT-ADDRESS (CT-IDX).            00041500
041600     MOVE WS-CUST-CREATED-DATE TO CT-CREATED-DATE (CT-IDX).       00041600
041700     MOVE WS-CUST-CREATED-TIME TO CT-CREATED-TIME (CT-IDX).       00041700
041800     MOVE WS-CUST-UPDATED-DATE TO CT-UPDATED-DATE (CT-IDX).       00041800
041900     MOVE WS-CUST-UPDATED-TIME TO CT-UPDATED-TIME (CT-IDX).       00041900
042000     IF WS-CUST-ID > WS-NEXT-CUST-ID                              00042000
042100         MOVE WS-CUST-ID TO WS-NEXT-CUST-ID                       00042100
042200     END-IF.                                                      00042200
042300                                                                  00042300
042400 0790-CLOSE-FILES.                                                00042400
042500     CLOSE CUSTOMER-MASTER-IN                                     00042500
042600           CUSTOMER-MASTER-OUT                                    00042600
042700           CUSTOMER-REQUESTS-IN                                   00042700
042800           ERROR-REPORT                                           00042800
042900           SUMMARY-REPORT.                                        00042900
043000                                                                  00043000
043100 0800-INIT-SUMMARY-REPORT.                                        00043100
043200     WRITE SUM-REPORT-LINE FROM SUM-RPT-BANNER.                   00043200
043300     WRITE SUM-REPORT-LINE FROM SUM-RPT-DASHES.                   00043300
043400                                                                  00043400
043500 0900-REWRITE-CUST-MASTER.                                        00043500
043600     IF WS-CUST-COUNT > 0                                         00043600
043700         PERFORM 0910-WRITE-ONE-CUST-MASTER                       00043700
043800             VARYING WS-SUB FROM 1 BY 1                           00043800
043900             UNTIL WS-SUB > WS-CUST-COUNT                         00043900
044000     END-IF.                                                      00044000
044100                                                                  00044100
044200 0910-WRITE-ONE-CUST-MASTER.                                      00044200
044300     MOVE CT-ID (WS-SUB)           TO CUSTMO-ID.                  00044300
044400     MOVE CT-FIRST-NAME (WS-SUB)   TO CUSTMO-FIRST-NAME.          00044400
044500     MOVE CT-LAST-NAME (WS-SUB)    TO CUSTMO-LAST-NAME.           00044500
044600     MOVE CT-EMAIL (WS-SUB)        TO CUSTMO-EMAIL.               00044600
044700     MOVE CT-PHONE (WS-SUB)        TO CUSTMO-PHONE.               00044700
044800     MOVE CT-ADDRESS (WS-SUB)      TO CUSTMO-ADDRESS.             00044800
044900     MOVE CT-CREATED-DATE (WS-SUB) TO CUSTMO-CREATED-DATE.        00044900
045000     MOVE CT-CREATED-TIME (WS-SUB) TO CUSTMO-CREATED-TIME.        00045000
045100     MOVE CT-UPDATED-DATE (WS-SUB) TO CUSTMO-UPDATED-DATE.        00045100
045200     MOVE CT-UPDATED-TIME (WS-SUB) TO CUSTMO-UPDATED-TIME.        00045200
045300     MOVE 'Y'                      TO CUSTMO-REC-IN-USE.          00045300
045400     WRITE CUSTMO-MASTER-RECORD.                                  00045400
045500                                                                  00045500
045600 8100-PRINT-CUST-SUMMARY.                                         00045600
045700     MOVE CUST-CREATED-COUNT  TO SRC-CREATED.                     00045700
045800     MOVE CUST-UPDATED-COUNT  TO SRC-UPDATED.                     00045800
045900     MOVE CUST-DELETED-COUNT  TO SRC-DELETED.                     00045900
046000     MOVE CUST-REJECTED-COUNT TO SRC-REJECTED.                    00046000
046100     WRITE SUM-REPORT-LINE FROM SUM-RPT-CUST-LINE.                00046100
