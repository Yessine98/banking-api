000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TXNINQ.                                           00000600
000700 AUTHOR.        D W KIRBY.                                        00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  02/14/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* TXNINQ - TRANSACTION HISTORY QUERY EXTRACT                  *   00001300
001400*                                                               * 00001400
001500* READS A DECK OF QUERY REQUESTS (EACH NAMING AN OPTIONAL      *  00001500
001600* ACCOUNT NUMBER, DATE-FROM/DATE-TO, AND/OR TRANSACTION TYPE)  *  00001600
001700* AND FOR EACH ONE RE-READS TRANSACTION-JOURNAL FROM THE FRONT *  00001700
001800* LISTING EVERY ROW THAT MATCHES.  THIS IS A READ-ONLY REPORT  *  00001800
001900* EXTRACT - IT NEVER WRITES TO THE JOURNAL OR THE ACCOUNT      *  00001900
002000* MASTER AND CARRIES NO CONTROL-TOTAL/LEDGER EFFECT.  RUN ON   *  00002000
002100* REQUEST, NOT AS A STEP IN THE NIGHTLY POSTING CHAIN - IT     *  00002100
002200* OPENS ITS OWN TXN-EXTRACT-REPORT FRESH EACH TIME RATHER THAN *  00002200
002300* EXTENDING THE SUMMARY-REPORT/ERROR-REPORT PRINT FILES THE    *  00002300
002400* POSTING STEPS SHARE.                                         *  00002400
002500*                                                               * 00002500
002600* MAINTENANCE HISTORY                                          *  00002600
002700*   02/14/94  DWK  ORIGINAL PROGRAM - QUERY BY ACCOUNT, DATE   *  00002700
002800*                  RANGE, OR TYPE AGAINST THE TRANSACTION      *  00002800
002900*                  JOURNAL - REQ 5218                           * 00002900
003000*   08/22/98  SKT  Y2K REMEDIATION - QREQ-DATE-FROM/QREQ-DATE- *  00003000
003100*                  TO AND THE JOURNAL CREATED-DATE WIDENED TO  *  00003100
003200*                  CCYYMMDD (WAS YYMMDD) - REQ 6690             * 00003200
003300*   03/30/99  SKT  QREQ-TYPE-ANY 88-LEVEL ADDED SO A BLANK     *  00003300
003400*                  TYPE CRITERION READS AS PLAIN ENGLISH IN    *  00003400
003500*                  THE SOURCE INSTEAD OF A BARE SPACES TEST -  *  00003500
003600*                  REQ 6690                                     * 00003600
003700*   09/17/04  JQH  HEADING/TRAILER LINES RECAST TO THE HOUSE   *  00003700
003800*                  REPORT BANNER STYLE SHARED WITH CUSTMNT/    *  00003800
003900*                  ACCTMNT/TXNPOST - REQ 8010                   * 00003900
004000*   06/25/11  HRP  RECAST 2230-CHECK-CRITERIA AS A 2230-CHECK- *  00004000
004100*                  CRITERIA THRU 2230-EXIT RANGE SO A FAILED   *  00004100
004200*                  CRITERION DROPS STRAIGHT OUT INSTEAD OF     *  00004200
004300*                  FALLING THROUGH THE REMAINING TESTS - REQ   *  00004300
004400*                  9340                                          *00004400
004500***************************************************************   00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-370.                                       00004800
004900 OBJECT-COMPUTER.  IBM-370.                                       00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM                                           00005100
005200     CLASS NUMERIC-KEY IS '0' THRU '9'                            00005200
005300     UPSI-0 ON STATUS IS TXNINQ-RERUN-SW.                         00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600     SELECT TXN-QUERY-REQUESTS-IN ASSIGN TO QREQI                 00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         FILE STATUS  IS WS-QREQI-STATUS.                         00005800
005900                                                                  00005900
006000     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL                 00006000
006100         ORGANIZATION IS LINE SEQUENTIAL                          00006100
006200         FILE STATUS  IS WS-TXNJRNL-STATUS.                       00006200
006300                                                                  00006300
006400     SELECT TXN-EXTRACT-REPORT ASSIGN TO EXTRPT                   00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                          00006500
006600         FILE STATUS  IS WS-EXTRPT-STATUS.                        00006600
006700***************************************************************   00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000                                                                  00007000
007100 FD  TXN-QUERY-REQUESTS-IN                                        00007100
007200     RECORDING MODE IS V.                                         00007200
007300     COPY TXNQREQ.                                                00007300
007400                                                                  00007400
007500 FD  TRANSACTION-JOURNAL                                          00007500
007600     RECORDING MODE IS V.                                         00007600
007700     COPY TXNJRNL REPLACING ==:TAG:== BY ==TXNJRNL==.             00007700
007800                                                                  00007800
007900 FD  TXN-EXTRACT-REPORT                                           00007900
008000     RECORDING MODE IS F.                                         00008000
008100 01  EXT-REPORT-LINE                PIC X(133).                   00008100
008200***************************************************************   00008200
008300 WORKING-STORAGE SECTION.                                         00008300
008400***************************************************************   00008400
008500 01  SYSTEM-DATE-AND-TIME.                                        00008500
008600     05  CURRENT-DATE-CC-YY.                                      00008600
008700         10  CURRENT-CENTURY        PIC 9(02).                    00008700
008800         10  CURRENT-YEAR           PIC 9(02).                    00008800
008900     05  CURRENT-MONTH              PIC 9(02).                    00008900
009000     05  CURRENT-DAY                PIC 9(02).                    00009000
009100     05  CURRENT-TIME.                                            00009100
009200         10  CURRENT-HOUR           PIC 9(02).                    00009200
009300         10  CURRENT-MINUTE         PIC 9(02).                    00009300
009400         10  CURRENT-SECOND         PIC 9(02).                    00009400
009500         10  CURRENT-HNDSEC         PIC 9(02).                    00009500
009600     05  FILLER                     PIC X(08).                    00009600
009700 01  WS-RUN-DATE                    PIC 9(08).                    00009700
009800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00009800
009900     05  WS-RUN-CCYY                PIC 9(04).                    00009900
010000     05  WS-RUN-MM                  PIC 9(02).                    00010000
010100     05  WS-RUN-DD                  PIC 9(02).                    00010100
010200 01  WS-RUN-TIME                    PIC 9(06).                    00010200
010300*                                                                 00010300
010400 01  WS-FIELDS.                                                   00010400
010500     05  WS-QREQI-STATUS            PIC X(02) VALUE SPACES.       00010500
010600     05  WS-TXNJRNL-STATUS          PIC X(02) VALUE SPACES.       00010600
010700     05  WS-EXTRPT-STATUS           PIC X(02) VALUE SPACES.       00010700
010800     05  WS-QREQI-EOF               PIC X(01) VALUE 'N'.          00010800
010900         88  QREQI-AT-EOF           VALUE 'Y'.                    00010900
011000     05  WS-JRNL-EOF                PIC X(01) VALUE 'N'.          00011000
011100         88  JRNL-AT-EOF            VALUE 'Y'.                    00011100
011200     05  TXNINQ-RERUN-SW            PIC X(01) VALUE 'N'.          00011200
011300     05  WS-MATCH-SW                PIC X(01) VALUE 'N'.          00011300
011400         88  WS-RECORD-MATCHES      VALUE 'Y'.                    00011400
011500     05  FILLER                     PIC X(10).                    00011500
011600*                                                                 00011600
011700 77  WS-QUERY-COUNT                PIC S9(05) COMP VALUE +0.      00011700
011800*                                                                 00011800
011900 01  WORK-VARIABLES.                                              00011900
012000     05  WS-MATCH-COUNT             PIC S9(07) COMP VALUE +0.     00012000
012100     05  WS-MATCH-COUNT-ED          PIC ZZZZZZ9.                  00012100
012200     05  WS-MATCH-COUNT-ED-R REDEFINES WS-MATCH-COUNT-ED.         00012200
012300         10  WS-MATCH-COUNT-ED-LEAD PIC X(06).                    00012300
012400         10  WS-MATCH-COUNT-ED-LOW  PIC X(01).                    00012400
012500     05  FILLER                     PIC X(08).                    00012500
012600*                                                                 00012600
012700     COPY TXNJRNL REPLACING ==:TAG:== BY ==WS-TXN==.              00012700
012800*                                                                 00012800
012900*        *******************                                      00012900
013000*            REPORT LINES                                         00013000
013100*        *******************                                      00013100
013200 01  EXT-RPT-BANNER.                                              00013200
013300     05  FILLER                     PIC X(25) VALUE               00013300
013400         'TRANSACTION QUERY REPORT'.                              00013400
013500     05  FILLER                     PIC X(108) VALUE SPACES.      00013500
013600 01  EXT-RPT-DASHES.                                              00013600
013700     05  FILLER                     PIC X(50) VALUE ALL '-'.      00013700
013800     05  FILLER                     PIC X(83) VALUE SPACES.       00013800
013900 01  EXT-RPT-CRITERIA-LINE.                                       00013900
014000     05  FILLER                     PIC X(16) VALUE               00014000
014100         'QUERY CRITERIA:'.                                       00014100
014200     05  FILLER                     PIC X(11) VALUE ' ACCOUNT: '. 00014200
014300     05  ERC-ACCOUNT                PIC X(10).                    00014300
014400     05  FILLER                     PIC X(08) VALUE '  FROM: '.   00014400
014500     05  ERC-DATE-FROM              PIC 9(08).                    00014500
014600     05  FILLER                     PIC X(06) VALUE '  TO: '.     00014600
014700     05  ERC-DATE-TO                PIC 9(08).                    00014700
014800     05  FILLER                     PIC X(08) VALUE '  TYPE: '.   00014800
014900     05  ERC-TYPE                   PIC X(10).                    00014900
015000     05  FILLER                     PIC X(48) VALUE SPACES.       00015000
015100 01  EXT-RPT-COLUMN-HEADING.                                      00015100
015200     05  FILLER                     PIC X(20) VALUE 'REFERENCE'.  00015200
015300     05  FILLER                     PIC X(11) VALUE 'ACCOUNT'.    00015300
015400     05  FILLER                     PIC X(11) VALUE 'TYPE'.       00015400
015500     05  FILLER                     PIC X(16) VALUE 'AMOUNT'.     00015500
015600     05  FILLER                     PIC X(16)                     00015600
015700                                     VALUE 'BALANCE AFTER'.       00015700
015800     05  FILLER                     PIC X(09) VALUE 'DATE'.       00015800
015900     05  FILLER                     PIC X(50) VALUE 'DESCRIPTION'.00015900
016000 01  EXT-RPT-DETAIL.                                              00016000
016100     05  ERD-REFERENCE              PIC X(20).                    00016100
016200     05  ERD-ACCOUNT-NUMBER         PIC X(11).                    00016200
016300     05  ERD-TYPE                   PIC X(11).                    00016300
016400     05  ERD-AMOUNT                 PIC ZZ,ZZZ,ZZ9.99.            00016400
016500     05  FILLER                     PIC X(01) VALUE SPACES.       00016500
016600     05  ERD-BALANCE-AFTER          PIC ZZ,ZZZ,ZZ9.99.            00016600
016700     05  FILLER                     PIC X(02) VALUE SPACES.       00016700
016800     05  ERD-CREATED-DATE           PIC 9(08).                    00016800
016900     05  FILLER                     PIC X(01) VALUE SPACES.       00016900
017000     05  ERD-DESCRIPTION            PIC X(53).                    00017000
017100 01  EXT-RPT-DETAIL-R REDEFINES EXT-RPT-DETAIL.                   00017100
017200     05  ERD-FRONT-HALF             PIC X(66).                    00017200
017300     05  ERD-BACK-HALF              PIC X(67).                    00017300
017400 01  EXT-RPT-TRAILER.                                             00017400
017500     05  FILLER                     PIC X(09) VALUE 'QUERY #'.    00017500
017600     05  ERT-QUERY-NUMBER           PIC ZZZZ9.                    00017600
017700     05  FILLER                     PIC X(19) VALUE               00017700
017800         ' COMPLETE - LISTED '.                                   00017800
017900     05  ERT-MATCH-COUNT            PIC ZZZZZZ9.                  00017900
018000     05  FILLER                     PIC X(10) VALUE ' RECORD(S)'. 00018000
018100     05  FILLER                     PIC X(83) VALUE SPACES.       00018100
018200***************************************************************   00018200
018300 PROCEDURE DIVISION.                                              00018300
018400***************************************************************   00018400
018500                                                                  00018500
018600 0000-MAIN.                                                       00018600
018700     PERFORM 0700-OPEN-FILES.                                     00018700
018800     PERFORM 0800-INIT-EXTRACT-REPORT.                            00018800
018900                                                                  00018900
019000     PERFORM 1000-READ-QUERY-REQUEST.                             00019000
019100     PERFORM 2000-PROCESS-QUERY-REQUEST                           00019100
019200             UNTIL QREQI-AT-EOF.                                  00019200
019300                                                                  00019300
019400     WRITE EXT-REPORT-LINE FROM EXT-RPT-DASHES.                   00019400
019500     PERFORM 0790-CLOSE-FILES.                                    00019500
019600                                                                  00019600
019700     GOBACK.                                                      00019700
019800                                                                  00019800
019900 1000-READ-QUERY-REQUEST.                                         00019900
020000     READ TXN-QUERY-REQUESTS-IN                                   00020000
020100         AT END MOVE 'Y' TO WS-QREQI-EOF                          00020100
020200     END-READ.                                                    00020200
020300                                                                  00020300
020400 2000-PROCESS-QUERY-REQUEST.                                      00020400
020500     ADD +1 TO WS-QUERY-COUNT.                                    00020500
020600     MOVE ZERO TO WS-MATCH-COUNT.                                 00020600
020700     PERFORM 2100-PRINT-QUERY-HEADING.                            00020700
020800     PERFORM 2200-SCAN-JOURNAL-FOR-QUERY.                         00020800
020900     PERFORM 2900-PRINT-QUERY-TRAILER.                            00020900
021000     PERFORM 1000-READ-QUERY-REQUEST.                             00021000
021100                                                                  00021100
021200 2100-PRINT-QUERY-HEADING.                                        00021200
021300     MOVE QREQ-ACCOUNT-NUMBER       TO ERC-ACCOUNT.               00021300
021400     MOVE QREQ-DATE-FROM            TO ERC-DATE-FROM.             00021400
021500     MOVE QREQ-DATE-TO              TO ERC-DATE-TO.               00021500
021600     MOVE QREQ-TYPE                 TO ERC-TYPE.                  00021600
021700     WRITE EXT-REPORT-LINE FROM EXT-RPT-BANNER.                   00021700
021800     WRITE EXT-REPORT-LINE FROM EXT-RPT-CRITERIA-LINE.            00021800
021900     WRITE EXT-REPORT-LINE FROM EXT-RPT-COLUMN-HEADING.           00021900
022000                                                                  00022000
022100 2200-SCAN-JOURNAL-FOR-QUERY.                                     00022100
022200     MOVE 'N' TO WS-JRNL-EOF.                                     00022200
022300     OPEN INPUT TRANSACTION-JOURNAL.                              00022300
022400     PERFORM 2210-READ-JOURNAL-RECORD.                            00022400
022500     PERFORM 2220-MATCH-AND-PRINT                                 00022500
022600             UNTIL JRNL-AT-EOF.                                   00022600
022700     CLOSE TRANSACTION-JOURNAL.                                   00022700
022800                                                                  00022800
022900 2210-READ-JOURNAL-RECORD.                                        00022900
023000     READ TRANSACTION-JOURNAL INTO WS-TXN-JOURNAL-RECORD          00023000
023100         AT END MOVE 'Y' TO WS-JRNL-EOF                           00023100
023200     END-READ.                                                    00023200
023300                                                                  00023300
023400 2220-MATCH-AND-PRINT.                                            00023400
023500     PERFORM 2230-CHECK-CRITERIA THRU 2230-EXIT.                  00023500
023600     IF WS-RECORD-MATCHES                                         00023600
023700         ADD +1 TO WS-MATCH-COUNT                                 00023700
023800         PERFORM 2240-WRITE-DETAIL-LINE                           00023800
023900     END-IF.                                                      00023900
024000     PERFORM 2210-READ-JOURNAL-RECORD.                            00024000
024100                                                                  00024100
024200 2230-CHECK-CRITERIA.                                             00024200
024300     MOVE 'Y' TO WS-MATCH-SW.                                     00024300
024400     IF QREQ-ACCOUNT-NUMBER NOT = SPACES                          00024400
024500       AND QREQ-ACCOUNT-NUMBER NOT = WS-TXN-ACCOUNT-NUMBER        00024500
024600         MOVE 'N' TO WS-MATCH-SW                                  00024600
024700         GO TO 2230-EXIT                                          00024700
024800     END-IF.                                                      00024800
024900     IF NOT QREQ-TYPE-ANY                                         00024900
025000       AND QREQ-TYPE NOT = WS-TXN-TYPE                            00025000
025100         MOVE 'N' TO WS-MATCH-SW                                  00025100
025200         GO TO 2230-EXIT                                          00025200
025300     END-IF.                                                      00025300
025400     IF QREQ-DATE-FROM NOT = ZERO                                 00025400
025500       AND WS-TXN-CREATED-DATE < QREQ-DATE-FROM                   00025500
025600         MOVE 'N' TO WS-MATCH-SW                                  00025600
025700         GO TO 2230-EXIT                                          00025700
025800     END-IF.                                                      00025800
025900     IF QREQ-DATE-TO NOT = ZERO                                   00025900
026000       AND WS-TXN-CREATED-DATE > QREQ-DATE-TO                     00026000
026100         MOVE 'N' TO WS-MATCH-SW                                  00026100
026200     END-IF.                                                      00026200
026300     GO TO 2230-EXIT.                                             00026300
026400                                                                  00026400
026500 2230-EXIT.                                                       00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800 2240-WRITE-DETAIL-LINE.                                          00026800
026900     MOVE SPACES                    TO EXT-RPT-DETAIL.            00026900
027000     MOVE WS-TXN-REFERENCE          TO ERD-REFERENCE.             00027000
027100     MOVE WS-TXN-ACCOUNT-NUMBER     TO ERD-ACCOUNT-NUMBER.        00027100
027200     MOVE WS-TXN-TYPE               TO ERD-TYPE.                  00027200
027300     MOVE WS-TXN-AMOUNT             TO ERD-AMOUNT.                00027300
027400     MOVE WS-TXN-BALANCE-AFTER      TO ERD-BALANCE-AFTER.         00027400
027500     MOVE WS-TXN-CREATED-DATE       TO ERD-CREATED-DATE.          00027500
027600     MOVE WS-TXN-DESCRIPTION (1:53) TO ERD-DESCRIPTION.           00027600
027700     WRITE EXT-REPORT-LINE FROM EXT-RPT-DETAIL.                   00027700
027800                                                                  00027800
027900 2900-PRINT-QUERY-TRAILER.                                        00027900
028000     MOVE WS-QUERY-COUNT            TO ERT-QUERY-NUMBER.          00028000
028100     MOVE WS-MATCH-COUNT            TO ERT-MATCH-COUNT.           00028100
028200     WRITE EXT-REPORT-LINE FROM EXT-RPT-TRAILER.                  00028200
028300                                                                  00028300
028400 0700-OPEN-FILES.                                                 00028400
028500     ACCEPT SYSTEM-DATE-AND-TIME FROM DATE YYYYMMDD.              00028500
028600     IF CURRENT-CENTURY = ZERO                                    00028600
028700         MOVE 19 TO CURRENT-CENTURY                               00028700
028800     END-IF.                                                      00028800
028900     MOVE CURRENT-DATE-CC-YY        TO WS-RUN-CCYY.               00028900
029000     MOVE CURRENT-MONTH             TO WS-RUN-MM.                 00029000
029100     MOVE CURRENT-DAY               TO WS-RUN-DD.                 00029100
029200     ACCEPT CURRENT-TIME FROM TIME.                               00029200
029300     MOVE CURRENT-TIME              TO WS-RUN-TIME.               00029300
029400                                                                  00029400
029500     OPEN INPUT  TXN-QUERY-REQUESTS-IN                            00029500
029600         OUTPUT  TXN-EXTRACT-REPORT.                              00029600
029700                                                                  00029700
029800 0790-CLOSE-FILES.                                                00029800
029900     CLOSE TXN-QUERY-REQUESTS-IN                                  00029900
030000           TXN-EXTRACT-REPORT.                                    00030000
030100                                                                  00030100
030200 0800-INIT-EXTRACT-REPORT.                                        00030200
030300     CONTINUE.                                                    00030300
