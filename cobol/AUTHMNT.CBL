000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    AUTHMNT.                                          00000600
000700 AUTHOR.        D W KIRBY.                                        00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  02/14/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* AUTHMNT - USER CREDENTIAL MAINTENANCE                       *   00001300
001400*                                                               * 00001400
001500* READS A DECK OF REGISTER/LOGIN REQUESTS AND APPLIES THEM     *  00001500
001600* AGAINST THE SORTED SEQUENTIAL USER MASTER, IN ARRIVAL ORDER. *  00001600
001700* REGISTER ENFORCES USERNAME AND EMAIL UNIQUENESS AND FILES A  *  00001700
001800* NEW MASTER ROW WITH ROLE DEFAULTED TO USER; LOGIN ONLY        * 00001800
001900* CONFIRMS THE USERNAME IS ON FILE.  THIS PROGRAM DOES NOT     *  00001900
002000* CHECK A PASSWORD OR ISSUE A TOKEN - CREDENTIAL VERIFICATION  *  00002000
002100* AND SESSION HANDLING ARE DONE ON THE FRONT END BEFORE A      *  00002100
002200* REQUEST EVER REACHES THIS DECK.  RUN STANDALONE - NOT PART   *  00002200
002300* OF THE NIGHTLY LEDGER CHAIN (CUSTMNT/ACCTMNT/TXNPOST) SINCE  *  00002300
002400* IT HAS NO BALANCE OR JOURNAL EFFECT; IT OPENS ITS OWN        *  00002400
002500* ERROR-REPORT/SUMMARY-REPORT RATHER THAN EXTENDING THEIRS.    *  00002500
002600*                                                               * 00002600
002700* MAINTENANCE HISTORY                                          *  00002700
002800*   02/14/94  DWK  ORIGINAL PROGRAM - REGISTER/LOGIN AGAINST   *  00002800
002900*                  THE USER MASTER - REQ 5218                  *  00002900
003000*   08/22/98  SKT  Y2K REMEDIATION - CREATED STAMP NOW          * 00003000
003100*                  CCYYMMDD (WAS YYMMDD) - REQ 6690             * 00003100
003200*   03/30/99  SKT  REPLACED A GET-NEXT SUBROUTINE CALL WITH    *  00003200
003300*                  IN-LINE SEARCH ALL ON USR-TABLE NOW THAT    *  00003300
003400*                  THE MASTER IS SMALL ENOUGH TO TABLE - REQ   *  00003400
003500*                  6690                                         * 00003500
003600*   09/17/04  JQH  SUMMARY-REPORT SECTION RECAST TO THE HOUSE  *  00003600
003700*                  COLUMNAR CONTROL-TOTAL FORMAT SHARED WITH   *  00003700
003800*                  CUSTMNT/ACCTMNT/TXNPOST - REQ 8010           * 00003800
003900*   06/25/11  HRP  RECAST 2100-USR-REGISTER AS A 2100-USR-     *  00003900
004000*                  REGISTER THRU 2100-EXIT RANGE SO A DUPLICATE*  00004000
004100*                  USERNAME OR EMAIL REJECT DROPS STRAIGHT OUT *  00004100
004200*                  INSTEAD OF NESTED IF/ELSE - REQ 9340         * 00004200
004300***************************************************************   00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM                                           00004900
005000     CLASS NUMERIC-KEY IS '0' THRU '9'                            00005000
005100     UPSI-0 ON STATUS IS AUTHMNT-RERUN-SW.                        00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT USER-MASTER-IN  ASSIGN TO USRMI                       00005400
005500         ORGANIZATION IS SEQUENTIAL                               00005500
005600         FILE STATUS  IS WS-USRMI-STATUS.                         00005600
005700                                                                  00005700
005800     SELECT USER-MASTER-OUT ASSIGN TO USRMO                       00005800
005900         ORGANIZATION IS SEQUENTIAL                               00005900
006000         FILE STATUS  IS WS-USRMO-STATUS.                         00006000
006100                                                                  00006100
006200     SELECT USER-REQUESTS-IN ASSIGN TO USRREQI                    00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                          00006300
006400         FILE STATUS  IS WS-USRREQI-STATUS.                       00006400
006500                                                                  00006500
006600     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00006600
006700         ORGANIZATION IS LINE SEQUENTIAL                          00006700
006800         FILE STATUS  IS WS-ERRRPT-STATUS.                        00006800
006900                                                                  00006900
007000     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT                       00007000
007100         ORGANIZATION IS LINE SEQUENTIAL                          00007100
007200         FILE STATUS  IS WS-SUMRPT-STATUS.                        00007200
007300***************************************************************   00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600                                                                  00007600
007700 FD  USER-MASTER-IN                                               00007700
007800     RECORDING MODE IS F                                          00007800
007900     BLOCK CONTAINS 0 RECORDS.                                    00007900
008000     COPY USRMAST REPLACING ==:TAG:== BY ==USRMI==.               00008000
008100                                                                  00008100
008200 FD  USER-MASTER-OUT                                              00008200
008300     RECORDING MODE IS F                                          00008300
008400     BLOCK CONTAINS 0 RECORDS.                                    00008400
008500     COPY USRMAST REPLACING ==:TAG:== BY ==USRMO==.               00008500
008600                                                                  00008600
008700 FD  USER-REQUESTS-IN                                             00008700
008800     RECORDING MODE IS V.                                         00008800
008900     COPY USRREQ.                                                 00008900
009000                                                                  00009000
009100 FD  ERROR-REPORT                                                 00009100
009200     RECORDING MODE IS F.                                         00009200
009300 01  ERR-REPORT-LINE           PIC X(80).                         00009300
009400                                                                  00009400
009500 FD  SUMMARY-REPORT                                               00009500
009600     RECORDING MODE IS F.                                         00009600
009700 01  SUM-REPORT-LINE           PIC X(80).                         00009700
009800***************************************************************   00009800
009900 WORKING-STORAGE SECTION.                                         00009900
010000***************************************************************   00010000
010100 01  SYSTEM-DATE-AND-TIME.                                        00010100
010200     05  CURRENT-DATE-CC-YY.                                      00010200
010300         10  CURRENT-CENTURY        PIC 9(02).                    00010300
010400         10  CURRENT-YEAR           PIC 9(02).                    00010400
010500     05  CURRENT-MONTH              PIC 9(02).                    00010500
010600     05  CURRENT-DAY                PIC 9(02).                    00010600
010700     05  CURRENT-TIME.                                            00010700
010800         10  CURRENT-HOUR           PIC 9(02).                    00010800
010900         10  CURRENT-MINUTE         PIC 9(02).                    00010900
011000         10  CURRENT-SECOND         PIC 9(02).                    00011000
011100         10  CURRENT-HNDSEC         PIC 9(02).                    00011100
011200     05  FILLER                     PIC X(08).                    00011200
011300 01  WS-RUN-DATE                    PIC 9(08).                    00011300
011400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00011400
011500     05  WS-RUN-CCYY                PIC 9(04).                    00011500
011600     05  WS-RUN-MM                  PIC 9(02).                    00011600
011700     05  WS-RUN-DD                  PIC 9(02).                    00011700
011800 01  WS-RUN-TIME                    PIC 9(06).                    00011800
011900*                                                                 00011900
012000 01  WS-FIELDS.                                                   00012000
012100     05  WS-USRMI-STATUS            PIC X(02) VALUE SPACES.       00012100
012200     05  WS-USRMO-STATUS            PIC X(02) VALUE SPACES.       00012200
012300     05  WS-USRREQI-STATUS          PIC X(02) VALUE SPACES.       00012300
012400     05  WS-ERRRPT-STATUS           PIC X(02) VALUE SPACES.       00012400
012500     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.       00012500
012600     05  WS-USRREQI-EOF             PIC X(01) VALUE 'N'.          00012600
012700         88  USRREQI-AT-EOF         VALUE 'Y'.                    00012700
012800     05  AUTHMNT-RERUN-SW           PIC X(01) VALUE 'N'.          00012800
012900     05  WS-REQUEST-OK              PIC X(01) VALUE 'N'.          00012900
013000         88  REQUEST-WAS-OK         VALUE 'Y'.                    00013000
013100     05  FILLER                     PIC X(10).                    00013100
013200*                                                                 00013200
013300 77  WS-SUB                        PIC S9(04) COMP VALUE +0.      00013300
013400*                                                                 00013400
013500 01  WORK-VARIABLES.                                              00013500
013600     05  WS-REJECT-REASON           PIC X(60)  VALUE SPACES.      00013600
013700     05  FILLER                     PIC X(10).                    00013700
013800 01  WS-REJECT-REASON-R REDEFINES WS-REJECT-REASON.               00013800
013900     05  WS-REJECT-CODE-PART        PIC X(25).                    00013900
014000     05  WS-REJECT-DETAIL-PART      PIC X(35).                    00014000
014100*                                                                 00014100
014200 01  AUTH-CONTROL-TOTALS.                                         00014200
014300     05  AUTH-REGISTERED-COUNT      PIC S9(05) COMP VALUE +0.     00014300
014400     05  AUTH-LOGIN-COUNT           PIC S9(05) COMP VALUE +0.     00014400
014500     05  AUTH-REJECTED-COUNT        PIC S9(05) COMP VALUE +0.     00014500
014600     05  FILLER                     PIC X(08).                    00014600
014700*                                                                 00014700
014800 01  USR-TABLE-CONTROL.                                           00014800
014900     05  WS-USR-COUNT               PIC S9(04) COMP VALUE +0.     00014900
015000     05  FILLER                     PIC X(04).                    00015000
015100 01  USR-TABLE.                                                   00015100
015200     05  UT-ENTRY OCCURS 1 TO 4000 TIMES                          00015200
015300           DEPENDING ON WS-USR-COUNT                              00015300
015400           ASCENDING KEY IS UT-USERNAME                           00015400
015500           INDEXED BY UT-IDX.                                     00015500
015600         10  UT-USERNAME            PIC X(30).                    00015600
015700         10  UT-EMAIL               PIC X(100).                   00015700
015800         10  UT-ROLE                PIC X(10).                    00015800
015900         10  FILLER                 PIC X(10).                    00015900
016000*                                                                 00016000
016100     COPY USRMAST REPLACING ==:TAG:== BY ==WS-USR==.              00016100
016200*                                                                 00016200
016300*        *******************                                      00016300
016400*            REPORT LINES                                         00016400
016500*        *******************                                      00016500
016600 01  ERR-RPT-DETAIL.                                              00016600
016700     05  ERR-RPT-REQUEST-TYPE       PIC X(10).                    00016700
016800     05  ERR-RPT-KEY-FIELD          PIC X(10).                    00016800
016900     05  ERR-RPT-REASON             PIC X(58).                    00016900
017000     05  FILLER                     PIC X(02) VALUE SPACES.       00017000
017100 01  ERR-RPT-DETAIL-R REDEFINES ERR-RPT-DETAIL.                   00017100
017200     05  ERD-FRONT-HALF             PIC X(40).                    00017200
017300     05  ERD-BACK-HALF              PIC X(40).                    00017300
017400 01  SUM-RPT-BANNER.                                              00017400
017500     05  FILLER                     PIC X(26) VALUE               00017500
017600         'BANKING BATCH RUN SUMMARY'.                             00017600
017700     05  FILLER                     PIC X(54) VALUE SPACES.       00017700
017800 01  SUM-RPT-DASHES.                                              00017800
017900     05  FILLER                     PIC X(50) VALUE ALL '-'.      00017900
018000     05  FILLER                     PIC X(30) VALUE SPACES.       00018000
018100 01  SUM-RPT-AUTH-LINE.                                           00018100
018200     05  FILLER                     PIC X(11) VALUE 'USERS      '.00018200
018300     05  FILLER                     PIC X(12)                     00018300
018400         VALUE 'REGISTERED: '.                                    00018400
018500     05  SRA-REGISTERED             PIC ZZZZ9.                    00018500
018600     05  FILLER                     PIC X(03) VALUE SPACES.       00018600
018700     05  FILLER                     PIC X(07) VALUE 'LOGIN: '.    00018700
018800     05  SRA-LOGIN                  PIC ZZZZ9.                    00018800
018900     05  FILLER                     PIC X(03) VALUE SPACES.       00018900
019000     05  FILLER                     PIC X(10) VALUE 'REJECTED: '. 00019000
019100     05  SRA-REJECTED               PIC ZZZZ9.                    00019100
019200     05  FILLER                     PIC X(19) VALUE SPACES.       00019200
019300***************************************************************   00019300
019400 PROCEDURE DIVISION.                                              00019400
019500***************************************************************   00019500
019600                                                                  00019600
019700 0000-MAIN.                                                       00019700
019800     PERFORM 0700-OPEN-FILES.                                     00019800
019900     PERFORM 0720-LOAD-USR-TABLE.                                 00019900
020000     PERFORM 0800-INIT-SUMMARY-REPORT.                            00020000
020100                                                                  00020100
020200     PERFORM 1000-READ-USR-REQUEST.                               00020200
020300     PERFORM 2000-PROCESS-USR-REQUEST                             00020300
020400             UNTIL USRREQI-AT-EOF.                                00020400
020500                                                                  00020500
020600     PERFORM 0900-REWRITE-USR-MASTER.                             00020600
020700     PERFORM 8100-PRINT-AUTH-SUMMARY.                             00020700
020800     WRITE SUM-REPORT-LINE FROM SUM-RPT-DASHES.                   00020800
020900     PERFORM 0790-CLOSE-FILES.                                    00020900
021000                                                                  00021000
021100     GOBACK.                                                      00021100
021200                                                                  00021200
021300 1000-READ-USR-REQUEST.                                           00021300
021400     READ USER-REQUESTS-IN                                        00021400
021500         AT END MOVE 'Y' TO WS-USRREQI-EOF                        00021500
021600     END-READ.                                                    00021600
021700                                                                  00021700
021800 2000-PROCESS-USR-REQUEST.                                        00021800
021900     MOVE 'Y' TO WS-REQUEST-OK.                                   00021900
022000     MOVE SPACES TO WS-REJECT-REASON.                             00022000
022100     EVALUATE TRUE                                                00022100
022200         WHEN UREQ-IS-REGISTER                                    00022200
022300             PERFORM 2100-USR-REGISTER THRU 2100-EXIT             00022300
022400         WHEN UREQ-IS-LOGIN                                       00022400
022500             PERFORM 2200-USR-LOGIN                               00022500
022600         WHEN OTHER                                               00022600
022700             MOVE 'N' TO WS-REQUEST-OK                            00022700
022800             MOVE 'UNKNOWN REQUEST ACTION' TO WS-REJECT-REASON    00022800
022900     END-EVALUATE.                                                00022900
023000     IF NOT REQUEST-WAS-OK                                        00023000
023100         ADD +1 TO AUTH-REJECTED-COUNT                            00023100
023200         PERFORM 2900-REPORT-REJECTED-USR                         00023200
023300     END-IF.                                                      00023300
023400     PERFORM 1000-READ-USR-REQUEST.                               00023400
023500                                                                  00023500
023600 2100-USR-REGISTER.                                               00023600
023700     PERFORM 2110-CHECK-USERNAME-UNIQUE.                          00023700
023800     IF NOT REQUEST-WAS-OK                                        00023800
023900         STRING 'USERNAME ALREADY EXISTS: ' UREQ-USERNAME         00023900
024000             DELIMITED BY SIZE INTO WS-REJECT-REASON              00024000
024100         GO TO 2100-EXIT                                          00024100
024200     END-IF.                                                      00024200
024300     PERFORM 2120-CHECK-EMAIL-UNIQUE.                             00024300
024400     IF NOT REQUEST-WAS-OK                                        00024400
024500         STRING 'EMAIL ALREADY EXISTS: ' UREQ-EMAIL               00024500
024600             DELIMITED BY SIZE INTO WS-REJECT-REASON              00024600
024700         GO TO 2100-EXIT                                          00024700
024800     END-IF.                                                      00024800
024900     ADD +1 TO WS-USR-COUNT.                                      00024900
025000     SET UT-IDX TO WS-USR-COUNT.                                  00025000
025100     MOVE UREQ-USERNAME   TO UT-USERNAME (UT-IDX).                00025100
025200     MOVE UREQ-EMAIL      TO UT-EMAIL (UT-IDX).                   00025200
025300     MOVE 'USER'          TO UT-ROLE (UT-IDX).                    00025300
025400     ADD +1 TO AUTH-REGISTERED-COUNT.                             00025400
025500     GO TO 2100-EXIT.                                             00025500
025600                                                                  00025600
025700 2110-CHECK-USERNAME-UNIQUE.                                      00025700
025800     MOVE 'Y' TO WS-REQUEST-OK.                                   00025800
025900     IF WS-USR-COUNT > 0                                          00025900
026000         SEARCH ALL UT-ENTRY                                      00026000
026100             WHEN UT-USERNAME (UT-IDX) = UREQ-USERNAME            00026100
026200                 MOVE 'N' TO WS-REQUEST-OK                        00026200
026300         END-SEARCH                                               00026300
026400     END-IF.                                                      00026400
026500                                                                  00026500
026600 2120-CHECK-EMAIL-UNIQUE.                                         00026600
026700     MOVE 'Y' TO WS-REQUEST-OK.                                   00026700
026800     IF WS-USR-COUNT > 0                                          00026800
026900         PERFORM 2130-SCAN-ONE-EMAIL-ENTRY                        00026900
027000             VARYING WS-SUB FROM 1 BY 1                           00027000
027100             UNTIL WS-SUB > WS-USR-COUNT                          00027100
027200     END-IF.                                                      00027200
027300                                                                  00027300
027400 2130-SCAN-ONE-EMAIL-ENTRY.                                       00027400
027500     IF UT-EMAIL (WS-SUB) = UREQ-EMAIL                            00027500
027600         MOVE 'N' TO WS-REQUEST-OK                                00027600
027700     END-IF.                                                      00027700
027800                                                                  00027800
027900 2100-EXIT.                                                       00027900
028000     EXIT.                                                        00028000
028100                                                                  00028100
028200 2200-USR-LOGIN.                                                  00028200
028300     MOVE 'Y' TO WS-REQUEST-OK.                                   00028300
028400     IF WS-USR-COUNT = 0                                          00028400
028500         MOVE 'N' TO WS-REQUEST-OK                                00028500
028600     ELSE                                                         00028600
028700         SEARCH ALL UT-ENTRY                                      00028700
028800             AT END                                               00028800
028900                 MOVE 'N' TO WS-REQUEST-OK                        00028900
029000             WHEN UT-USERNAME (UT-IDX) = UREQ-USERNAME            00029000
029100                 CONTINUE                                         00029100
029200         END-SEARCH                                               00029200
029300     END-IF.                                                      00029300
029400     IF REQUEST-WAS-OK                                            00029400
029500         ADD +1 TO AUTH-LOGIN-COUNT                               00029500
029600     ELSE                                                         00029600
029700         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON                00029700
029800     END-IF.                                                      00029800
029900                                                                  00029900
030000 2900-REPORT-REJECTED-USR.                                        00030000
030100     MOVE SPACES           TO ERR-RPT-DETAIL.                     00030100
030200     MOVE UREQ-ACTION       TO ERR-RPT-REQUEST-TYPE.              00030200
030300     MOVE UREQ-USERNAME     TO ERR-RPT-KEY-FIELD.                 00030300
030400     MOVE WS-REJECT-REASON  TO ERR-RPT-REASON.                    00030400
030500     WRITE ERR-REPORT-LINE FROM ERR-RPT-DETAIL.                   00030500
030600                                                                  00030600
030700 0700-OPEN-FILES.                                                 00030700
030800     ACCEPT CURRENT-DATE-CC-YY FROM DATE.                         00030800
030900     ACCEPT CURRENT-TIME FROM TIME.                               00030900
031000*    NOTE - ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR ON THIS   00031000
031100*    COMPILER; CENTURY IS WINDOWED 1950-2049 PER THE Y2K FIX OF   00031100
031200*    08/22/98 (REQ 6690).                                         00031200
031300     IF CURRENT-YEAR < 50                                         00031300
031400         MOVE 20 TO CURRENT-CENTURY                               00031400
031500     ELSE                                                         00031500
031600         MOVE 19 TO CURRENT-CENTURY                               00031600
031700     END-IF.                                                      00031700
031800     MOVE CURRENT-CENTURY TO WS-RUN-CCYY (1:2).                   00031800
031900     MOVE CURRENT-YEAR    TO WS-RUN-CCYY (3:2).                   00031900
032000     MOVE CURRENT-MONTH   TO WS-RUN-MM.                           00032000
032100     MOVE CURRENT-DAY     TO WS-RUN-DD.                           00032100
032200                                                                  00032200
032300     OPEN INPUT  USER-MASTER-IN                                   00032300
032400                 USER-REQUESTS-IN                                 00032400
032500          OUTPUT USER-MASTER-OUT                                  00032500
032600                 ERROR-REPORT                                     00032600
032700                 SUMMARY-REPORT.                                  00032700
032800     IF WS-USRMI-STATUS NOT = '00' AND NOT = '05'                 00032800
032900         DISPLAY 'AUTHMNT - ERROR OPENING USRMI. RC: '            00032900
033000                 WS-USRMI-STATUS                                  00033000
033100         MOVE 16 TO RETURN-CODE                                   00033100
033200         MOVE 'Y' TO WS-USRREQI-EOF                               00033200
033300     END-IF.                                                      00033300
033400                                                                  00033400
033500 0720-LOAD-USR-TABLE.                                             00033500
033600     IF WS-USRMI-STATUS = '00'                                    00033600
033700         PERFORM 0725-READ-USR-MASTER                             00033700
033800             UNTIL WS-USRMI-STATUS NOT = '00'                     00033800
033900     END-IF.                                                      00033900
034000                                                                  00034000
034100 0725-READ-USR-MASTER.                                            00034100
034200     READ USER-MASTER-IN INTO WS-USR-MASTER-RECORD.               00034200
034300     IF WS-USRMI-STATUS = '00'                                    00034300
034400         PERFORM 0727-ADD-TABLE-ENTRY                             00034400
034500     END-IF.                                                      00034500
034600                                                                  00034600
034700 0727-ADD-TABLE-ENTRY.                                            00034700
034800     ADD +1 TO WS-USR-COUNT.                                      00034800
034900     SET UT-IDX TO WS-USR-COUNT.                                  00034900
035000     MOVE WS-USR-USERNAME     TO UT-USERNAME (UT-IDX).            00035000
035100     MOVE WS-USR-EMAIL        TO UT-EMAIL (UT-IDX).               00035100
035200     MOVE WS-USR-ROLE         TO UT-ROLE (UT-IDX).                00035200
035300                                                                  00035300
035400 0790-CLOSE-FILES.                                                00035400
035500     CLOSE USER-MASTER-IN                                         00035500
035600           USER-MASTER-OUT                                        00035600
035700           USER-REQUESTS-IN                                       00035700
035800           ERROR-REPORT                                           00035800
035900           SUMMARY-REPORT.                                        00035900
036000                                                                  00036000
036100 0800-INIT-SUMMARY-REPORT.                                        00036100
036200     WRITE SUM-REPORT-LINE FROM SUM-RPT-BANNER.                   00036200
036300     WRITE SUM-REPORT-LINE FROM SUM-RPT-DASHES.                   00036300
036400                                                                  00036400
036500 0900-REWRITE-USR-MASTER.                                         00036500
036600     IF WS-USR-COUNT > 0                                          00036600
036700         PERFORM 0910-WRITE-ONE-USR-MASTER                        00036700
036800             VARYING WS-SUB FROM 1 BY 1                           00036800
036900             UNTIL WS-SUB > WS-USR-COUNT                          00036900
037000     END-IF.                                                      00037000
037100                                                                  00037100
037200 0910-WRITE-ONE-USR-MASTER.                                       00037200
037300     MOVE UT-USERNAME (WS-SUB)     TO USRMO-USERNAME.             00037300
037400     MOVE UT-EMAIL (WS-SUB)        TO USRMO-EMAIL.                00037400
037500     MOVE UT-ROLE (WS-SUB)         TO USRMO-ROLE.                 00037500
037600     WRITE USRMO-MASTER-RECORD.                                   00037600
037700                                                                  00037700
037800 8100-PRINT-AUTH-SUMMARY.                                         00037800
037900     MOVE AUTH-REGISTERED-COUNT TO SRA-REGISTERED.                00037900
038000     MOVE AUTH-LOGIN-COUNT      TO SRA-LOGIN.                     00038000
038100     MOVE AUTH-REJECTED-COUNT   TO SRA-REJECTED.                  00038100
038200     WRITE SUM-REPORT-LINE FROM SUM-RPT-AUTH-LINE.                00038200
