000100***************************************************************   00000100
000200* TXNJRNL                                                    *    00000200
000300* TRANSACTION JOURNAL RECORD - ONE ROW PER POSTED LEG,        *   00000300
000400* WRITTEN BY TXNPOST/TXNEDIT, READ BACK BY TXNINQ. A TRANSFER *   00000400
000500* POSTS TWO OF THESE (OUTGOING LEG AGAINST THE SOURCE         *   00000500
000600* ACCOUNT, INCOMING LEG AGAINST THE DESTINATION). INCLUDED    *   00000600
000700* WITH REPLACING SO THE SAME LAYOUT SERVES THE FD BUFFER AND  *   00000700
000800* THE WORKING COPY - SUPPLY ==:TAG:== AS THE PREFIX, E.G.     *   00000800
000900*     COPY TXNJRNL REPLACING ==:TAG:== BY ==WS-TXN==.         *   00000900
001000***************************************************************   00001000
001100*   03/02/91  RTF  ORIGINAL LAYOUT                             *  00001100
001200*   02/14/94  DWK  DESCRIPTION WIDENED TO 500, ADDED           *  00001200
001300*                  DEST-ACCOUNT-NUMBER FOR TRANSFER LEGS       *  00001300
001400*                  - REQ 5218                                  *  00001400
001500*   09/01/98  SKT  Y2K - CREATED STAMP MOVED TO CCYYMMDD       *  00001500
001600*                  (WAS YYMMDD) - REQ 6690                     *  00001600
001700***************************************************************   00001700
001800 01  :TAG:-JOURNAL-RECORD.                                        00001800
001900     05  :TAG:-ID                    PIC 9(09).                   00001900
002000     05  :TAG:-REFERENCE             PIC X(20).                   00002000
002100     05  :TAG:-TYPE                  PIC X(10).                   00002100
002200         88  :TAG:-TYPE-DEPOSIT      VALUE 'DEPOSIT'.             00002200
002300         88  :TAG:-TYPE-WITHDRAWAL   VALUE 'WITHDRAWAL'.          00002300
002400         88  :TAG:-TYPE-TRANSFER     VALUE 'TRANSFER'.            00002400
002500     05  :TAG:-AMOUNT                PIC S9(17)V99 COMP-3.        00002500
002600     05  :TAG:-BALANCE-AFTER         PIC S9(17)V99 COMP-3.        00002600
002700     05  :TAG:-DESCRIPTION           PIC X(500).                  00002700
002800     05  :TAG:-ACCOUNT-NUMBER        PIC X(10).                   00002800
002900     05  :TAG:-DEST-ACCOUNT-NUMBER   PIC X(10).                   00002900
003000     05  :TAG:-CREATED-STAMP.                                     00003000
003100         10  :TAG:-CREATED-DATE      PIC 9(08).                   00003100
003200         10  :TAG:-CREATED-TIME      PIC 9(06).                   00003200
003300     05  :TAG:-CREATED-DATE-R REDEFINES                           00003300
003400         :TAG:-CREATED-DATE.                                      00003400
003500         10  :TAG:-CREATED-CC        PIC 9(02).                   00003500
003600         10  :TAG:-CREATED-YY        PIC 9(02).                   00003600
003700         10  :TAG:-CREATED-MM        PIC 9(02).                   00003700
003800         10  :TAG:-CREATED-DD        PIC 9(02).                   00003800
003900     05  FILLER                      PIC X(05).                   00003900
