000100***************************************************************   00000100
000200* USRREQ                                                     *    00000200
000300* USER REGISTRATION/LOGIN REQUEST - ONE PER LINE ON           *   00000300
000400* USER-REQUESTS-IN, READ IN ARRIVAL ORDER BY AUTHMNT          *   00000400
000500***************************************************************   00000500
000600*   02/14/94  DWK  ORIGINAL LAYOUT - REQ 5218                  *  00000600
000700***************************************************************   00000700
000800 01  USER-REQUEST-RECORD.                                         00000800
000900     05  UREQ-ACTION                  PIC X(08).                  00000900
001000         88  UREQ-IS-REGISTER          VALUE 'REGISTER'.          00001000
001100         88  UREQ-IS-LOGIN             VALUE 'LOGIN'.             00001100
001200     05  UREQ-USERNAME                PIC X(30).                  00001200
001300     05  UREQ-EMAIL                   PIC X(100).                 00001300
001400     05  UREQ-ROLE                    PIC X(10).                  00001400
001500     05  FILLER                       PIC X(12).                  00001500
