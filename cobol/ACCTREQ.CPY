000100***************************************************************   00000100
000200* ACCTREQ                                                    *    00000200
000300* ACCOUNT-LIFECYCLE REQUEST - ONE PER INPUT LINE ON           *   00000300
000400* ACCOUNT-REQUESTS-IN, READ IN ARRIVAL ORDER BY ACCTMNT       *   00000400
000500* OPEN USES AREQ-CUSTOMER-ID/AREQ-ACCOUNT-TYPE/AREQ-INITIAL-  *   00000500
000600* DEPOSIT; SUSPEND/ACTIVATE/CLOSE KEY OFF AREQ-ACCT-NUMBER    *   00000600
000700***************************************************************   00000700
000800*   07/19/90  RTF  ORIGINAL LAYOUT - OPEN REQUESTS ONLY        *  00000800
000900*   02/14/94  DWK  ADDED SUSPEND/ACTIVATE/CLOSE ACTIONS        *  00000900
001000*                  - REQ 5218                                  *  00001000
001100***************************************************************   00001100
001200 01  ACCT-REQUEST-RECORD.                                         00001200
001300     05  AREQ-ACTION                 PIC X(08).                   00001300
001400         88  AREQ-IS-OPEN             VALUE 'OPEN'.               00001400
001500         88  AREQ-IS-SUSPEND          VALUE 'SUSPEND'.            00001500
001600         88  AREQ-IS-ACTIVATE         VALUE 'ACTIVATE'.           00001600
001700         88  AREQ-IS-CLOSE            VALUE 'CLOSE'.              00001700
001800     05  AREQ-ACCT-NUMBER             PIC X(10).                  00001800
001900     05  AREQ-CUSTOMER-ID             PIC 9(09).                  00001900
002000     05  AREQ-ACCOUNT-TYPE            PIC X(07).                  00002000
002100         88  AREQ-TYPE-SAVINGS        VALUE 'SAVINGS'.            00002100
002200         88  AREQ-TYPE-CURRENT        VALUE 'CURRENT'.            00002200
002300     05  AREQ-INITIAL-DEPOSIT         PIC S9(17)V99.              00002300
002400     05  FILLER                       PIC X(17).                  00002400
