000100***************************************************************   00000100
000200* CUSTMAST                                                    *   00000200
000300* CUSTOMER MASTER RECORD LAYOUT                                *  00000300
000400* SHARED BY CUSTMNT (MAINTENANCE), ACCTMNT (OWNER LOOKUP) AND  *  00000400
000500* ANY OTHER STEP THAT NEEDS TO RESOLVE A CUST-ID TO A NAME.    *  00000500
000600* INCLUDED WITH REPLACING SO THE SAME LAYOUT SERVES THE FD     *  00000600
000700* BUFFER, THE WORKING-STORAGE EDIT COPY AND THE IN-MEMORY      *  00000700
000800* SEARCH ALL TABLE ENTRY WITHOUT THREE SEPARATE COPYBOOKS -    *  00000800
000900* SUPPLY ==:TAG:== AS THE PREFIX, E.G.                         *  00000900
001000*     COPY CUSTMAST REPLACING ==:TAG:== BY ==WS-CUST==.        *  00001000
001100***************************************************************   00001100
001200*   06/14/87  RTF  ORIGINAL LAYOUT - CUST-ID, NAME, EMAIL      *  00001200
001300*   11/02/89  RTF  ADDED CUST-ADDRESS, CUST-PHONE              *  00001300
001400*   01/09/92  DWK  WIDENED CUST-EMAIL TO 100 BYTES - REQ 4471  *  00001400
001500*   08/22/98  SKT  Y2K - CREATED/UPDATED STAMPS MOVED TO       *  00001500
001600*                  CCYYMMDD (WERE YYMMDD) - REQ 6690           *  00001600
001700*   04/03/01  MBL  ADDED REDEFINES OF STAMPS FOR AGE-IN-DAYS   *  00001700
001800*                  REPORTING - REQ 7255                        *  00001800
001900*   09/17/04  JQH  RECAST WITH ==:TAG:== REPLACING SO ACCTMNT  *  00001900
002000*                  CAN SHARE ONE COPYBOOK FOR ITS READ-ONLY    *  00002000
002100*                  CUSTOMER LOOKUP TABLE - REQ 8010             * 00002100
002200***************************************************************   00002200
002300 01  :TAG:-MASTER-RECORD.                                         00002300
002400     05  :TAG:-KEY.                                               00002400
002500         10  :TAG:-ID                PIC 9(09).                   00002500
002600     05  :TAG:-NAME-BLOCK.                                        00002600
002700         10  :TAG:-FIRST-NAME        PIC X(50).                   00002700
002800         10  :TAG:-LAST-NAME         PIC X(50).                   00002800
002900     05  :TAG:-EMAIL                 PIC X(100).                  00002900
003000     05  :TAG:-PHONE                 PIC X(20).                   00003000
003100     05  :TAG:-ADDRESS               PIC X(100).                  00003100
003200     05  :TAG:-CREATED-STAMP.                                     00003200
003300         10  :TAG:-CREATED-DATE      PIC 9(08).                   00003300
003400         10  :TAG:-CREATED-TIME      PIC 9(06).                   00003400
003500     05  :TAG:-CREATED-DATE-R REDEFINES                           00003500
003600         :TAG:-CREATED-DATE.                                      00003600
003700         10  :TAG:-CREATED-CC        PIC 9(02).                   00003700
003800         10  :TAG:-CREATED-YY        PIC 9(02).                   00003800
003900         10  :TAG:-CREATED-MM        PIC 9(02).                   00003900
004000         10  :TAG:-CREATED-DD        PIC 9(02).                   00004000
004100     05  :TAG:-UPDATED-STAMP.                                     00004100
004200         10  :TAG:-UPDATED-DATE      PIC 9(08).                   00004200
004300         10  :TAG:-UPDATED-TIME      PIC 9(06).                   00004300
004400     05  :TAG:-UPDATED-DATE-R REDEFINES                           00004400
004500         :TAG:-UPDATED-DATE.                                      00004500
004600         10  :TAG:-UPDATED-CC        PIC 9(02).                   00004600
004700         10  :TAG:-UPDATED-YY        PIC 9(02).                   00004700
004800         10  :TAG:-UPDATED-MM        PIC 9(02).                   00004800
004900         10  :TAG:-UPDATED-DD        PIC 9(02).                   00004900
005000     05  :TAG:-MASTER-SWITCHES.                                   00005000
005100         10  :TAG:-REC-IN-USE        PIC X(01) VALUE 'Y'.         00005100
005200             88  :TAG:-ACTIVE-ENTRY  VALUE 'Y'.                   00005200
005300             88  :TAG:-DELETED-ENTRY VALUE 'N'.                   00005300
005400     05  FILLER                      PIC X(22).                   00005400
