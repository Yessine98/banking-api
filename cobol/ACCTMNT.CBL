000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ACCTMNT.                                          00000600
000700 AUTHOR.        R T FOWLER.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  02/11/88.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* ACCTMNT - ACCOUNT MASTER MAINTENANCE                         *  00001300
001400*                                                               * 00001400
001500* READS A SEQUENTIAL DECK OF ACCOUNT LIFECYCLE REQUESTS (OPEN/ *  00001500
001600* SUSPEND/ACTIVATE/CLOSE) AND APPLIES THEM AGAINST THE SORTED  *  00001600
001700* SEQUENTIAL ACCOUNT MASTER, ONE REQUEST AT A TIME, IN ARRIVAL *  00001700
001800* ORDER.  OPEN REQUESTS ARE VERIFIED AGAINST THE CUSTOMER      *  00001800
001900* MASTER (READ-ONLY HERE - CUSTMNT OWNS THAT FILE) TO MAKE     *  00001900
002000* SURE THE OWNING CUSTOMER ACTUALLY EXISTS.                    *  00002000
002100*                                                               * 00002100
002200* THIS IS STEP 2 OF THE NIGHTLY BANKING BATCH RUN - IT EXTENDS *  00002200
002300* THE ERROR-REPORT AND SUMMARY-REPORT PRINT FILES OPENED BY    *  00002300
002400* CUSTMNT IN STEP 1 (DISP=MOD IN THE JCL); TXNPOST FOLLOWS AS  *  00002400
002500* STEP 3 AND EXTENDS THE SAME TWO FILES AGAIN.                 *  00002500
002600*                                                               * 00002600
002700* MAINTENANCE HISTORY                                          *  00002700
002800*   02/11/88  RTF  ORIGINAL PROGRAM - OPEN/SUSPEND AGAINST     *  00002800
002900*                  ACCTFILE                                     * 00002900
003000*   07/19/90  RTF  ADDED ACTIVATE, CLOSE ACTIONS; ACCT-TYPE    *  00003000
003100*                  ADDED TO OPEN REQUEST                        * 00003100
003200*   02/14/94  DWK  CLOSE NOW REJECTS A NON-ZERO BALANCE        *  00003200
003300*                  INSTEAD OF FORCE-ZEROING IT - REQ 5218       * 00003300
003400*   08/22/98  SKT  Y2K REMEDIATION - OPENED STAMP NOW CCYYMMDD  * 00003400
003500*                  (WAS YYMMDD), ACCEPT FROM DATE YYYYMMDD      * 00003500
003600*                  - REQ 6690                                   * 00003600
003700*   03/30/99  SKT  NEXT-ACCT-NUMBER NOW DERIVED FROM THE        * 00003700
003800*                  HIGHEST SUFFIX SEEN WHILE LOADING ACCT-TABLE * 00003800
003900*                  INSTEAD OF A GET-NEXT-NUMBER SUBROUTINE CALL * 00003900
004000*                  - REQ 6690                                   * 00004000
004100*   04/03/01  MBL  REWROTE ACCOUNT-MASTER REWRITE TO GO THROUGH * 00004100
004200*                  ACCT-TABLE INSTEAD OF A MERGE PASS AGAINST   * 00004200
004300*                  THE OLD MASTER - REQ 7255                    * 00004300
004400*   09/17/04  JQH  SUMMARY-REPORT SECTION RECAST TO THE HOUSE   * 00004400
004500*                  COLUMNAR CONTROL-TOTAL FORMAT SHARED WITH    * 00004500
004600*                  CUSTMNT/TXNPOST - REQ 8010                   * 00004600
004700*   06/02/11  JQH  OPEN NOW VALIDATES AREQ-CUSTOMER-ID AGAINST  * 00004700
004800*                  A READ-ONLY CUSTOMER TABLE INSTEAD OF        * 00004800
004900*                  TRUSTING THE FEED - REQ 9340                 * 00004900
005000*   06/25/11  HRP  RECAST 2100-ACCT-OPEN AS A 2100-ACCT-OPEN    * 00005000
005100*                  THRU 2100-EXIT RANGE SO A CUSTOMER-NOT-FOUND*  00005100
005200*                  REJECT DROPS STRAIGHT OUT INSTEAD OF AN      * 00005200
005300*                  IF/ELSE WRAPPING THE WHOLE TABLE BUILD - REQ * 00005300
005400*                  9340                                          *00005400
005500***************************************************************   00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER.  IBM-370.                                       00005800
005900 OBJECT-COMPUTER.  IBM-370.                                       00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM                                           00006100
006200     CLASS NUMERIC-KEY IS '0' THRU '9'                            00006200
006300     UPSI-0 ON STATUS IS ACCTMNT-RERUN-SW.                        00006300
006400 INPUT-OUTPUT SECTION.                                            00006400
006500 FILE-CONTROL.                                                    00006500
006600     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMI                  00006600
006700         ORGANIZATION IS SEQUENTIAL                               00006700
006800         FILE STATUS  IS WS-CUSTMI-STATUS.                        00006800
006900                                                                  00006900
007000     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMI                   00007000
007100         ORGANIZATION IS SEQUENTIAL                               00007100
007200         FILE STATUS  IS WS-ACCTMI-STATUS.                        00007200
007300                                                                  00007300
007400     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMO                   00007400
007500         ORGANIZATION IS SEQUENTIAL                               00007500
007600         FILE STATUS  IS WS-ACCTMO-STATUS.                        00007600
007700                                                                  00007700
007800     SELECT ACCOUNT-REQUESTS-IN ASSIGN TO ACCTREQI                00007800
007900         ORGANIZATION IS LINE SEQUENTIAL                          00007900
008000         FILE STATUS  IS WS-ACCTREQI-STATUS.                      00008000
008100                                                                  00008100
008200     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          00008300
008400         FILE STATUS  IS WS-ERRRPT-STATUS.                        00008400
008500                                                                  00008500
008600     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT                       00008600
008700         ORGANIZATION IS LINE SEQUENTIAL                          00008700
008800         FILE STATUS  IS WS-SUMRPT-STATUS.                        00008800
008900***************************************************************   00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200                                                                  00009200
009300 FD  CUSTOMER-MASTER-IN                                           00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600     COPY CUSTMAST REPLACING ==:TAG:== BY ==CUSTMI==.             00009600
009700                                                                  00009700
009800 FD  ACCOUNT-MASTER-IN                                            00009800
009900     RECORDING MODE IS F                                          00009900
010000     BLOCK CONTAINS 0 RECORDS.                                    00010000
010100     COPY ACCTMAST REPLACING ==:TAG:== BY ==ACCTMI==.             00010100
010200                                                                  00010200
010300 FD  ACCOUNT-MASTER-OUT                                           00010300
010400     RECORDING MODE IS F                                          00010400
010500     BLOCK CONTAINS 0 RECORDS.                                    00010500
010600     COPY ACCTMAST REPLACING ==:TAG:== BY ==ACCTMO==.             00010600
010700                                                                  00010700
010800 FD  ACCOUNT-REQUESTS-IN                                          00010800
010900     RECORDING MODE IS V.                                         00010900
011000     COPY ACCTREQ.                                                00011000
011100                                                                  00011100
011200 FD  ERROR-REPORT                                                 00011200
011300     RECORDING MODE IS F.                                         00011300
011400 01  ERR-REPORT-LINE           PIC X(80).                         00011400
011500                                                                  00011500
011600 FD  SUMMARY-REPORT                                               00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  SUM-REPORT-LINE           PIC X(80).                         00011800
011900***************************************************************   00011900
012000 WORKING-STORAGE SECTION.                                         00012000
012100***************************************************************   00012100
012200 01  SYSTEM-DATE-AND-TIME.                                        00012200
012300     05  CURRENT-DATE-CC-YY.                                      00012300
012400         10  CURRENT-CENTURY        PIC 9(02).                    00012400
012500         10  CURRENT-YEAR           PIC 9(02).                    00012500
012600     05  CURRENT-MONTH              PIC 9(02).                    00012600
012700     05  CURRENT-DAY                PIC 9(02).                    00012700
012800     05  CURRENT-TIME.                                            00012800
012900         10  CURRENT-HOUR           PIC 9(02).                    00012900
013000         10  CURRENT-MINUTE         PIC 9(02).                    00013000
013100         10  CURRENT-SECOND         PIC 9(02).                    00013100
013200         10  CURRENT-HNDSEC         PIC 9(02).                    00013200
013300     05  FILLER                     PIC X(08).                    00013300
013400 01  WS-RUN-DATE                    PIC 9(08).                    00013400
013500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00013500
013600     05  WS-RUN-CCYY                PIC 9(04).                    00013600
013700     05  WS-RUN-MM                  PIC 9(02).                    00013700
013800     05  WS-RUN-DD                  PIC 9(02).                    00013800
013900 01  WS-RUN-TIME                    PIC 9(06).                    00013900
014000*                                                                 00014000
014100 01  WS-FIELDS.                                                   00014100
014200     05  WS-CUSTMI-STATUS           PIC X(02) VALUE SPACES.       00014200
014300     05  WS-ACCTMI-STATUS           PIC X(02) VALUE SPACES.       00014300
014400     05  WS-ACCTMO-STATUS           PIC X(02) VALUE SPACES.       00014400
014500     05  WS-ACCTREQI-STATUS         PIC X(02) VALUE SPACES.       00014500
014600     05  WS-ERRRPT-STATUS           PIC X(02) VALUE SPACES.       00014600
014700     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.       00014700
014800     05  WS-ACCTREQI-EOF            PIC X(01) VALUE 'N'.          00014800
014900         88  ACCTREQI-AT-EOF        VALUE 'Y'.                    00014900
015000     05  ACCTMNT-RERUN-SW           PIC X(01) VALUE 'N'.          00015000
015100     05  WS-REQUEST-OK              PIC X(01) VALUE 'N'.          00015100
015200         88  REQUEST-WAS-OK         VALUE 'Y'.                    00015200
015300     05  FILLER                     PIC X(10).                    00015300
015400*                                                                 00015400
015500 77  WS-SUB                        PIC S9(04) COMP VALUE +0.      00015500
015600*                                                                 00015600
015700 01  WORK-VARIABLES.                                              00015700
015800     05  WS-REJECT-REASON           PIC X(60)  VALUE SPACES.      00015800
015900     05  WS-NEXT-ACCT-SEQ           PIC S9(07) COMP VALUE +0.     00015900
016000     05  FILLER                     PIC X(10).                    00016000
016100*                                                                 00016100
016200 01  WS-NEW-ACCT-NUMBER-BLD.                                      00016200
016300     05  WS-NEW-ACCT-PREFIX         PIC X(03) VALUE 'ACC'.        00016300
016400     05  WS-NEW-ACCT-SEQ            PIC 9(07).                    00016400
016500 01  WS-NEW-ACCT-NUMBER REDEFINES WS-NEW-ACCT-NUMBER-BLD          00016500
016600                                    PIC X(10).                    00016600
016700 01  WS-SCAN-ACCT-NUMBER-BLD.                                     00016700
016800     05  WS-SCAN-ACCT-PREFIX        PIC X(03).                    00016800
016900     05  WS-SCAN-ACCT-SEQ           PIC 9(07).                    00016900
017000 01  WS-SCAN-ACCT-NUMBER REDEFINES WS-SCAN-ACCT-NUMBER-BLD        00017000
017100                                    PIC X(10).                    00017100
017200*                                                                 00017200
017300 01  ACCT-CONTROL-TOTALS.                                         00017300
017400     05  ACCT-OPENED-COUNT          PIC S9(05) COMP VALUE +0.     00017400
017500     05  ACCT-SUSPENDED-COUNT       PIC S9(05) COMP VALUE +0.     00017500
017600     05  ACCT-ACTIVATED-COUNT       PIC S9(05) COMP VALUE +0.     00017600
017700     05  ACCT-CLOSED-COUNT          PIC S9(05) COMP VALUE +0.     00017700
017800     05  ACCT-REJECTED-COUNT        PIC S9(05) COMP VALUE +0.     00017800
017900     05  ACCT-INIT-DEPOSIT-TOTAL    PIC S9(15)V99 COMP-3 VALUE +0.00017900
018000*                                                                 00018000
018100 01  CUST-TABLE-CONTROL.                                          00018100
018200     05  WS-CUST-COUNT              PIC S9(04) COMP VALUE +0.     00018200
018300     05  FILLER                     PIC X(04).                    00018300
018400 01  CUST-TABLE.                                                  00018400
018500     05  CT-ENTRY OCCURS 1 TO 4000 TIMES                          00018500
018600           DEPENDING ON WS-CUST-COUNT                             00018600
018700           ASCENDING KEY IS CT-ID                                 00018700
018800           INDEXED BY CT-IDX.                                     00018800
018900         10  CT-ID                  PIC 9(09).                    00018900
019000         10  FILLER                 PIC X(08).                    00019000
019100*                                                                 00019100
019200 01  ACCT-TABLE-CONTROL.                                          00019200
019300     05  WS-ACCT-COUNT              PIC S9(04) COMP VALUE +0.     00019300
019400     05  FILLER                     PIC X(04).                    00019400
019500 01  ACCT-TABLE.                                                  00019500
019600     05  AT-ENTRY OCCURS 1 TO 8000 TIMES                          00019600
019700           DEPENDING ON WS-ACCT-COUNT                             00019700
019800           ASCENDING KEY IS AT-NUMBER                             00019800
019900           INDEXED BY AT-IDX.                                     00019900
020000         10  AT-NUMBER              PIC X(10).                    00020000
020100         10  AT-CUSTOMER-ID         PIC 9(09).                    00020100
020200         10  AT-TYPE                PIC X(07).                    00020200
020300         10  AT-BALANCE             PIC S9(17)V99 COMP-3.         00020300
020400         10  AT-STATUS              PIC X(09).                    00020400
020500             88  AT-STATUS-ACTIVE    VALUE 'ACTIVE'.              00020500
020600             88  AT-STATUS-SUSPENDED VALUE 'SUSPENDED'.           00020600
020700             88  AT-STATUS-CLOSED    VALUE 'CLOSED'.              00020700
020800         10  AT-OPENED-DATE         PIC 9(08).                    00020800
020900         10  AT-OPENED-TIME         PIC 9(06).                    00020900
021000         10  FILLER                 PIC X(05).                    00021000
021100*                                                                 00021100
021200     COPY ACCTMAST REPLACING ==:TAG:== BY ==WS-ACCT==.            00021200
021300*                                                                 00021300
021400*        *******************                                      00021400
021500*            REPORT LINES                                         00021500
021600*        *******************                                      00021600
021700 01  ERR-RPT-DETAIL.                                              00021700
021800     05  ERR-RPT-REQUEST-TYPE       PIC X(10).                    00021800
021900     05  ERR-RPT-KEY-FIELD          PIC X(10).                    00021900
022000     05  ERR-RPT-REASON             PIC X(58).                    00022000
022100     05  FILLER                     PIC X(02) VALUE SPACES.       00022100
022200 01  SUM-RPT-ACCT-LINE-1.                                         00022200
022300     05  FILLER                     PIC X(11) VALUE 'ACCOUNTS   '.00022300
022400     05  FILLER                     PIC X(08) VALUE 'OPENED: '.   00022400
022500     05  SRA-OPENED                 PIC ZZZZ9.                    00022500
022600     05  FILLER                     PIC X(03) VALUE SPACES.       00022600
022700     05  FILLER                     PIC X(11) VALUE 'SUSPENDED: '.00022700
022800     05  SRA-SUSPENDED              PIC ZZZZ9.                    00022800
022900     05  FILLER                     PIC X(03) VALUE SPACES.       00022900
023000     05  FILLER                     PIC X(11) VALUE 'ACTIVATED: '.00023000
023100     05  SRA-ACTIVATED              PIC ZZZZ9.                    00023100
023200     05  FILLER                     PIC X(03) VALUE SPACES.       00023200
023300     05  FILLER                     PIC X(08) VALUE 'CLOSED: '.   00023300
023400     05  SRA-CLOSED                 PIC ZZZZ9.                    00023400
023500     05  FILLER                     PIC X(09) VALUE SPACES.       00023500
023600 01  SUM-RPT-ACCT-LINE-2.                                         00023600
023700     05  FILLER                     PIC X(11) VALUE SPACES.       00023700
023800     05  FILLER                     PIC X(10) VALUE 'REJECTED: '. 00023800
023900     05  SRA-REJECTED               PIC ZZZZ9.                    00023900
024000     05  FILLER                     PIC X(49) VALUE SPACES.       00024000
024100***************************************************************   00024100
024200 PROCEDURE DIVISION.                                              00024200
024300***************************************************************   00024300
024400                                                                  00024400
024500 0000-MAIN.                                                       00024500
024600     PERFORM 0700-OPEN-FILES.                                     00024600
024700     PERFORM 0710-LOAD-CUST-TABLE.                                00024700
024800     PERFORM 0720-LOAD-ACCT-TABLE.                                00024800
024900                                                                  00024900
025000     PERFORM 1000-READ-ACCT-REQUEST.                              00025000
025100     PERFORM 2000-PROCESS-ACCT-REQUEST                            00025100
025200             UNTIL ACCTREQI-AT-EOF.                               00025200
025300                                                                  00025300
025400     PERFORM 0900-REWRITE-ACCT-MASTER.                            00025400
025500     PERFORM 8100-PRINT-ACCT-SUMMARY.                             00025500
025600     PERFORM 0790-CLOSE-FILES.                                    00025600
025700                                                                  00025700
025800     GOBACK.                                                      00025800
025900                                                                  00025900
026000 1000-READ-ACCT-REQUEST.                                          00026000
026100     READ ACCOUNT-REQUESTS-IN                                     00026100
026200         AT END MOVE 'Y' TO WS-ACCTREQI-EOF                       00026200
026300     END-READ.                                                    00026300
026400                                                                  00026400
026500 2000-PROCESS-ACCT-REQUEST.                                       00026500
026600     MOVE 'Y' TO WS-REQUEST-OK.                                   00026600
026700     MOVE SPACES TO WS-REJECT-REASON.                             00026700
026800     EVALUATE TRUE                                                00026800
026900         WHEN AREQ-IS-OPEN                                        00026900
027000             PERFORM 2100-ACCT-OPEN THRU 2100-EXIT                00027000
027100         WHEN AREQ-IS-SUSPEND                                     00027100
027200             PERFORM 2200-ACCT-SUSPEND                            00027200
027300         WHEN AREQ-IS-ACTIVATE                                    00027300
027400             PERFORM 2300-ACCT-ACTIVATE                           00027400
027500         WHEN AREQ-IS-CLOSE                                       00027500
027600             PERFORM 2400-ACCT-CLOSE                              00027600
027700         WHEN OTHER                                               00027700
027800             MOVE 'N' TO WS-REQUEST-OK                            00027800
027900             MOVE 'UNKNOWN REQUEST ACTION' TO WS-REJECT-REASON    00027900
028000     END-EVALUATE.                                                00028000
028100     IF NOT REQUEST-WAS-OK                                        00028100
028200         ADD +1 TO ACCT-REJECTED-COUNT                            00028200
028300         PERFORM 2900-REPORT-REJECTED-ACCT                        00028300
028400     END-IF.                                                      00028400
028500     PERFORM 1000-READ-ACCT-REQUEST.                              00028500
028600                                                                  00028600
028700 2100-ACCT-OPEN.                                                  00028700
028800     PERFORM 2110-FIND-CUSTOMER.                                  00028800
028900     IF NOT REQUEST-WAS-OK                                        00028900
029000         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON            00029000
029100         GO TO 2100-EXIT                                          00029100
029200     END-IF.                                                      00029200
029300     ADD +1 TO WS-NEXT-ACCT-SEQ.                                  00029300
029400     MOVE WS-NEXT-ACCT-SEQ TO WS-NEW-ACCT-SEQ.                    00029400
029500     ADD +1 TO WS-ACCT-COUNT.                                     00029500
029600     SET AT-IDX TO WS-ACCT-COUNT.                                 00029600
029700     MOVE WS-NEW-ACCT-NUMBER  TO AT-NUMBER (AT-IDX).              00029700
029800     MOVE AREQ-CUSTOMER-ID    TO AT-CUSTOMER-ID (AT-IDX).         00029800
029900     MOVE AREQ-ACCOUNT-TYPE   TO AT-TYPE (AT-IDX).                00029900
030000     IF AREQ-INITIAL-DEPOSIT > 0                                  00030000
030100         MOVE AREQ-INITIAL-DEPOSIT TO AT-BALANCE (AT-IDX)         00030100
030200     ELSE                                                         00030200
030300         MOVE ZERO TO AT-BALANCE (AT-IDX)                         00030300
030400     END-IF.                                                      00030400
030500     MOVE 'ACTIVE'            TO AT-STATUS (AT-IDX).              00030500
030600     MOVE WS-RUN-DATE         TO AT-OPENED-DATE (AT-IDX).         00030600
030700     MOVE WS-RUN-TIME         TO AT-OPENED-TIME (AT-IDX).         00030700
030800     ADD AT-BALANCE (AT-IDX)  TO ACCT-INIT-DEPOSIT-TOTAL.         00030800
030900     ADD +1 TO ACCT-OPENED-COUNT.                                 00030900
031000     GO TO 2100-EXIT.                                             00031000
031100                                                                  00031100
031200 2110-FIND-CUSTOMER.                                              00031200
031300     MOVE 'N' TO WS-REQUEST-OK.                                   00031300
031400     IF WS-CUST-COUNT > 0                                         00031400
031500         SEARCH ALL CT-ENTRY                                      00031500
031600             AT END                                               00031600
031700                 CONTINUE                                         00031700
031800             WHEN CT-ID (CT-IDX) = AREQ-CUSTOMER-ID               00031800
031900                 MOVE 'Y' TO WS-REQUEST-OK                        00031900
032000         END-SEARCH                                               00032000
032100     END-IF.                                                      00032100
032200                                                                  00032200
032300 2100-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500                                                                  00032500
032600 2200-ACCT-SUSPEND.                                               00032600
032700     SEARCH ALL AT-ENTRY                                          00032700
032800         AT END                                                   00032800
032900             MOVE 'N' TO WS-REQUEST-OK                            00032900
033000             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON         00033000
033100         WHEN AT-NUMBER (AT-IDX) = AREQ-ACCT-NUMBER               00033100
033200             IF AT-STATUS-CLOSED (AT-IDX)                         00033200
033300                 MOVE 'N' TO WS-REQUEST-OK                        00033300
033400                 MOVE 'CANNOT SUSPEND A CLOSED ACCOUNT'           00033400
033500                     TO WS-REJECT-REASON                          00033500
033600             ELSE                                                 00033600
033700                 MOVE 'SUSPENDED' TO AT-STATUS (AT-IDX)           00033700
033800                 ADD +1 TO ACCT-SUSPENDED-COUNT                   00033800
033900             END-IF                                               00033900
034000     END-SEARCH.                                                  00034000
034100                                                                  00034100
034200 2300-ACCT-ACTIVATE.                                              00034200
034300     SEARCH ALL AT-ENTRY                                          00034300
034400         AT END                                                   00034400
034500             MOVE 'N' TO WS-REQUEST-OK                            00034500
034600             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON         00034600
034700         WHEN AT-NUMBER (AT-IDX) = AREQ-ACCT-NUMBER               00034700
034800             IF AT-STATUS-CLOSED (AT-IDX)                         00034800
034900                 MOVE 'N' TO WS-REQUEST-OK                        00034900
035000                 MOVE 'CANNOT ACTIVATE A CLOSED ACCOUNT'          00035000
035100                     TO WS-REJECT-REASON                          00035100
035200             ELSE                                                 00035200
035300                 MOVE 'ACTIVE' TO AT-STATUS (AT-IDX)              00035300
035400                 ADD +1 TO ACCT-ACTIVATED-COUNT                   00035400
035500             END-IF                                               00035500
035600     END-SEARCH.                                                  00035600
035700                                                                  00035700
035800 2400-ACCT-CLOSE.                                                 00035800
035900     SEARCH ALL AT-ENTRY                                          00035900
036000         AT END                                                   00036000
036100             MOVE 'N' TO WS-REQUEST-OK                            00036100
036200             MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON         00036200
036300         WHEN AT-NUMBER (AT-IDX) = AREQ-ACCT-NUMBER               00036300
036400             IF AT-BALANCE (AT-IDX) NOT = ZERO                    00036400
036500                 MOVE 'N' TO WS-REQUEST-OK                        00036500
036600                 MOVE 'CANNOT CLOSE NON-ZERO BALANCE ACCT'        00036600
036700                     TO WS-REJECT-REASON                          00036700
036800             ELSE                                                 00036800
036900                 MOVE 'CLOSED' TO AT-STATUS (AT-IDX)              00036900
037000                 ADD +1 TO ACCT-CLOSED-COUNT                      00037000
037100             END-IF                                               00037100
037200     END-SEARCH.                                                  00037200
037300                                                                  00037300
037400 2900-REPORT-REJECTED-ACCT.                                       00037400
037500     MOVE SPACES TO ERR-RPT-DETAIL.                               00037500
037600     MOVE AREQ-ACTION TO ERR-RPT-REQUEST-TYPE.                    00037600
037700     IF AREQ-IS-OPEN                                              00037700
037800         MOVE AREQ-CUSTOMER-ID TO ERR-RPT-KEY-FIELD               00037800
037900     ELSE                                                         00037900
038000         MOVE AREQ-ACCT-NUMBER TO ERR-RPT-KEY-FIELD               00038000
038100     END-IF.                                                      00038100
038200     MOVE WS-REJECT-REASON TO ERR-RPT-REASON.                     00038200
038300     WRITE ERR-REPORT-LINE FROM ERR-RPT-DETAIL.                   00038300
038400                                                                  00038400
038500 0700-OPEN-FILES.                                                 00038500
038600     ACCEPT CURRENT-DATE-CC-YY FROM DATE.                         00038600
038700     ACCEPT CURRENT-TIME FROM TIME.                               00038700
038800*    NOTE - ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR ON THIS   00038800
038900*    COMPILER; CENTURY IS WINDOWED 1950-2049 PER THE Y2K FIX OF   00038900
039000*    08/22/98 (REQ 6690).                                         00039000
039100     IF CURRENT-YEAR < 50                                         00039100
039200         MOVE 20 TO CURRENT-CENTURY                               00039200
039300     ELSE                                                         00039300
039400         MOVE 19 TO CURRENT-CENTURY                               00039400
039500     END-IF.                                                      00039500
039600     MOVE CURRENT-CENTURY TO WS-RUN-CCYY (1:2).                   00039600
039700     MOVE CURRENT-YEAR    TO WS-RUN-CCYY (3:2).                   00039700
039800     MOVE CURRENT-MONTH   TO WS-RUN-MM.                           00039800
039900     MOVE CURRENT-DAY     TO WS-RUN-DD.                           00039900
040000     MOVE CURRENT-HOUR    TO WS-RUN-TIME (1:2).                   00040000
040100     MOVE CURRENT-MINUTE  TO WS-RUN-TIME (3:2).                   00040100
040200     MOVE CURRENT-SECOND  TO WS-RUN-TIME (5:2).                   00040200
040300                                                                  00040300
040400     OPEN INPUT  CUSTOMER-MASTER-IN                               00040400
040500                 ACCOUNT-MASTER-IN                                00040500
040600                 ACCOUNT-REQUESTS-IN                              00040600
040700          OUTPUT ACCOUNT-MASTER-OUT                               00040700
040800          EXTEND ERROR-REPORT                                     00040800
040900                 SUMMARY-REPORT.                                  00040900
041000     IF WS-ACCTMI-STATUS NOT = '00' AND NOT = '05'                00041000
041100         DISPLAY 'ACCTMNT - ERROR OPENING ACCTMI. RC: '           00041100
041200                 WS-ACCTMI-STATUS                                 00041200
041300         MOVE 16 TO RETURN-CODE                                   00041300
041400         MOVE 'Y' TO WS-ACCTREQI-EOF                              00041400
041500     END-IF.                                                      00041500
041600                                                                  00041600
041700 0710-LOAD-CUST-TABLE.                                            00041700
041800     IF WS-CUSTMI-STATUS = '00'                                   00041800
041900         PERFORM 0715-READ-CUST-MASTER                            00041900
042000             UNTIL WS-CUSTMI-STATUS NOT = '00'                    00042000
042100     END-IF.                                                      00042100
042200                                                                  00042200
042300 0715-READ-CUST-MASTER.                                           00042300
042400     READ CUSTOMER-MASTER-IN INTO WS-CUST-MASTER-RECORD.          00042400
042500     IF WS-CUSTMI-STATUS = '00'                                   00042500
042600         ADD +1 TO WS-CUST-COUNT                                  00042600
042700         SET CT-IDX TO WS-CUST-COUNT                              00042700
042800         MOVE WS-CUST-ID TO CT-ID (CT-IDX)                        00042800
042900     END-IF.                                                      00042900
043000                                                                  00043000
043100 0720-LOAD-ACCT-TABLE.                                            00043100
043200     IF WS-ACCTMI-STATUS = '00'                                   00043200
043300         PERFORM 0725-READ-ACCT-MASTER                            00043300
043400             UNTIL WS-ACCTMI-STATUS NOT = '00'                    00043400
043500     END-IF.                                                      00043500
043600                                                                  00043600
043700 0725-READ-ACCT-MASTER.                                           00043700
043800     READ ACCOUNT-MASTER-IN INTO WS-ACCT-MASTER-RECORD.           00043800
043900     IF WS-ACCTMI-STATUS = '00'                                   00043900
044000         PERFORM 0727-ADD-TABLE-ENTRY                             00044000
044100     END-IF.                                                      00044100
044200                                                                  00044200
044300 0727-ADD-TABLE-ENTRY.                                            00044300
044400     ADD +1 TO WS-ACCT-COUNT.                                     00044400
044500     SET AT-IDX TO WS-ACCT-COUNT.                                 00044500
044600     MOVE WS-ACCT-NUMBER        TO AT-NUMBER (AT-IDX).            00044600
044700     MOVE WS-ACCT-CUSTOMER-ID   TO AT-CUSTOMER-ID (AT-IDX).       00044700
044800     MOVE WS-ACCT-TYPE          TO AT-TYPE (AT-IDX).              00044800
044900     MOVE WS-ACCT-BALANCE       TO AT-BALANCE (AT-IDX).           00044900
045000     MOVE WS-ACCT-STATUS        TO AT-STATUS (AT-IDX).            00045000
045100     MOVE WS-ACCT-OPENED-DATE   TO AT-OPENED-DATE (AT-IDX).       00045100
045200     MOVE WS-ACCT-OPENED-TIME   TO AT-OPENED-TIME (AT-IDX).       00045200
045300     MOVE WS-ACCT-NUMBER        TO WS-SCAN-ACCT-NUMBER.           00045300
045400     IF WS-SCAN-ACCT-SEQ > WS-NEXT-ACCT-SEQ                       00045400
045500         MOVE WS-SCAN-ACCT-SEQ TO WS-NEXT-ACCT-SEQ                00045500
045600     END-IF.                                                      00045600
045700                                                                  00045700
045800 0790-CLOSE-FILES.                                                00045800
045900     CLOSE CUSTOMER-MASTER-IN                                     00045900
046000           ACCOUNT-MASTER-IN                                      00046000
046100           ACCOUNT-MASTER-OUT                                     00046100
046200           ACCOUNT-REQUESTS-IN                                    00046200
046300           ERROR-REPORT                                           00046300
046400           SUMMARY-REPORT.                                        00046400
046500                                                                  00046500
046600 0900-REWRITE-ACCT-MASTER.                                        00046600
046700     IF WS-ACCT-COUNT > 0                                         00046700
046800         PERFORM 0910-WRITE-ONE-ACCT-MASTER                       00046800
046900             VARYING WS-SUB FROM 1 BY 1                           00046900
047000             UNTIL WS-SUB > WS-ACCT-COUNT                         00047000
047100     END-IF.                                                      00047100
047200                                                                  00047200
047300 0910-WRITE-ONE-ACCT-MASTER.                                      00047300
047400     MOVE AT-NUMBER (WS-SUB)      TO ACCTMO-NUMBER.               00047400
047500     MOVE AT-CUSTOMER-ID (WS-SUB) TO ACCTMO-CUSTOMER-ID.          00047500
047600     MOVE AT-TYPE (WS-SUB)        TO ACCTMO-TYPE.                 00047600
047700     MOVE AT-BALANCE (WS-SUB)     TO ACCTMO-BALANCE.              00047700
047800     MOVE AT-STATUS (WS-SUB)      TO ACCTMO-STATUS.               00047800
047900     MOVE AT-OPENED-DATE (WS-SUB) TO ACCTMO-OPENED-DATE.          00047900
048000     MOVE AT-OPENED-TIME (WS-SUB) TO ACCTMO-OPENED-TIME.          00048000
048100     MOVE 'Y'                     TO ACCTMO-REC-IN-USE.           00048100
048200     WRITE ACCTMO-MASTER-RECORD.                                  00048200
048300                                                                  00048300
048400 8100-PRINT-ACCT-SUMMARY.                                         00048400
048500     MOVE ACCT-OPENED-COUNT    TO SRA-OPENED.                     00048500
048600     MOVE ACCT-SUSPENDED-COUNT TO SRA-SUSPENDED.                  00048600
048700     MOVE ACCT-ACTIVATED-COUNT TO SRA-ACTIVATED.                  00048700
048800     MOVE ACCT-CLOSED-COUNT    TO SRA-CLOSED.                     00048800
048900     MOVE ACCT-REJECTED-COUNT  TO SRA-REJECTED.                   00048900
049000     WRITE SUM-REPORT-LINE FROM SUM-RPT-ACCT-LINE-1.              00049000
049100     WRITE SUM-REPORT-LINE FROM SUM-RPT-ACCT-LINE-2.              00049100
