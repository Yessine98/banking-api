000100***************************************************************   00000100
000200* TXNQREQ                                                    *    00000200
000300* TRANSACTION QUERY REQUEST - ONE PER LINE ON                 *   00000300
000400* TXN-QUERY-REQUESTS-IN, READ IN ARRIVAL ORDER BY TXNINQ.      *  00000400
000500* ANY CRITERION LEFT BLANK/ZERO MATCHES ALL JOURNAL ROWS ON    *  00000500
000600* THAT FIELD - SEE TXNINQ 2230-CHECK-CRITERIA.                 *  00000600
000700***************************************************************   00000700
000800*   09/17/04  JQH  ORIGINAL LAYOUT - REQ 8010                  *  00000800
000900***************************************************************   00000900
001000 01  TXN-QUERY-REQUEST-RECORD.                                    00001000
001100     05  QREQ-ACCOUNT-NUMBER          PIC X(10).                  00001100
001200     05  QREQ-DATE-FROM               PIC 9(08).                  00001200
001300     05  QREQ-DATE-TO                 PIC 9(08).                  00001300
001400     05  QREQ-TYPE                    PIC X(10).                  00001400
001500         88  QREQ-TYPE-ANY             VALUE SPACES.              00001500
001600     05  FILLER                       PIC X(44).                  00001600
