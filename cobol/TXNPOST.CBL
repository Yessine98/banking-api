000100***************************************************************   00000100
000200* RETAIL BANKING APPLICATIONS - SYSTEMS GROUP                 *   00000200
000300* IN-HOUSE PRODUCTION LIBRARY - NOT FOR EXTERNAL RELEASE       *  00000300
000400***************************************************************   00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TXNPOST.                                          00000600
000700 AUTHOR.        R T FOWLER.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - RETAIL BANKING APPLICATIONS.      00000800
000900 DATE-WRITTEN.  03/02/91.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      UNCLASSIFIED - BATCH PRODUCTION LIBRARY.          00001100
001200***************************************************************   00001200
001300* TXNPOST - TRANSACTION POSTING RUN                             * 00001300
001400*                                                               * 00001400
001500* READS TWO SEQUENTIAL DECKS - DEPOSIT/WITHDRAWAL REQUESTS     *  00001500
001600* (TREQ-ACTION TELLS THEM APART) AND TRANSFER REQUESTS - AND   *  00001600
001700* POSTS EACH AGAINST THE SORTED SEQUENTIAL ACCOUNT MASTER, IN  *  00001700
001800* ARRIVAL ORDER WITHIN EACH DECK.  CALLS TXNEDIT TO VALIDATE   *  00001800
001900* AND COMPUTE EACH POSTING; THIS PROGRAM OWNS THE ACCOUNT      *  00001900
002000* TABLE LOOKUP, THE MASTER REWRITE, THE JOURNAL WRITES AND THE *  00002000
002100* CONTROL TOTALS.  REJECTED REQUESTS ARE NOT POSTED AND DO NOT *  00002100
002200* PRODUCE A JOURNAL ROW.                                        * 00002200
002300*                                                               * 00002300
002400* THIS IS STEP 3 OF THE NIGHTLY BANKING BATCH RUN - IT EXTENDS *  00002400
002500* THE ERROR-REPORT AND SUMMARY-REPORT PRINT FILES OPENED BY    *  00002500
002600* CUSTMNT IN STEP 1 AND EXTENDED BY ACCTMNT IN STEP 2, AND IT  *  00002600
002700* WRITES THE CLOSING DASH LINE SINCE NO STEP FOLLOWS IT IN THE *  00002700
002800* PRINT CHAIN.  TRANSACTION-JOURNAL ITSELF IS A STANDING       *  00002800
002900* LEDGER FILE, NOT A PER-RUN PRINT FILE - IT IS OPENED EXTEND  *  00002900
003000* SO TONIGHT'S POSTINGS APPEND TO PRIOR NIGHTS' HISTORY.       *  00003000
003100*                                                               * 00003100
003200* MAINTENANCE HISTORY                                          *  00003200
003300*   03/02/91  RTF  ORIGINAL PROGRAM - DEPOSIT/WITHDRAWAL ONLY, *  00003300
003400*                  CALLED TXNEDIT FOR THE ARITHMETIC             *00003400
003500*   02/14/94  DWK  ADDED TRANSFER-REQUESTS-IN PROCESSING AND   *  00003500
003600*                  THE TWO-LEG JOURNAL WRITE - REQ 5218         * 00003600
003700*   08/22/98  SKT  Y2K REMEDIATION - JOURNAL CREATED STAMP NOW *  00003700
003800*                  CCYYMMDD (WAS YYMMDD), ACCEPT FROM DATE      * 00003800
003900*                  WINDOWED 1950-2049 - REQ 6690                * 00003900
004000*   03/30/99  SKT  NEXT-JOURNAL-ID AND NEXT-TXN-REFERENCE NOW  *  00004000
004100*                  DERIVED FROM A READ-AHEAD PEEK PASS OVER THE*  00004100
004200*                  JOURNAL INSTEAD OF A GET-NEXT-NUMBER         * 00004200
004300*                  SUBROUTINE CALL - REQ 6690                    *00004300
004400*   04/03/01  MBL  REWROTE ACCOUNT-MASTER REWRITE TO GO THROUGH*  00004400
004500*                  ACCT-TABLE INSTEAD OF A MERGE PASS AGAINST   * 00004500
004600*                  THE OLD MASTER - REQ 7255                    * 00004600
004700*   09/17/04  JQH  SUMMARY-REPORT SECTION RECAST TO THE HOUSE   * 00004700
004800*                  COLUMNAR CONTROL-TOTAL FORMAT SHARED WITH    * 00004800
004900*                  CUSTMNT/ACCTMNT; NOW WRITES THE CLOSING      * 00004900
005000*                  DASH LINE - REQ 8010                          *00005000
005100*   07/11/11  JQH  TREQ-ACTION ADDED TO THE REQUEST LAYOUT SO   * 00005100
005200*                  ONE DECK CARRIES BOTH DEPOSIT AND WITHDRAWAL*  00005200
005300*                  LINES - REQ 9340                              *00005300
005400*   11/02/13  HRP  WS-DESC-BASE WIDENED FROM 485 TO 500 - A     * 00005400
005500*                  FULL-LENGTH DESCRIPTION WAS LOSING ITS LAST  * 00005500
005600*                  15 BYTES BEFORE IT EVER REACHED THE JOURNAL  * 00005600
005700*                  ON A PLAIN DEPOSIT/WITHDRAWAL.  TRANSFER LEG * 00005700
005800*                  WRITES NOW CLAMP THE BASE TEXT TO WHATEVER   * 00005800
005900*                  ROOM THE " TO "/" FROM " SUFFIX LEAVES IN    * 00005900
006000*                  THE 500-BYTE DESCRIPTION INSTEAD OF ASSUMING * 00006000
006100*                  A FIXED 485 - REQ 9140                        *00006100
006200*   12/15/13  HRP  RECAST 2100-POST-SIMPLE-TXN AS A 2100-POST-  * 00006200
006300*                  SIMPLE-TXN THRU 2100-EXIT RANGE SO A TXNEDIT * 00006300
006400*                  REJECT DROPS STRAIGHT OUT INSTEAD OF AN      * 00006400
006500*                  IF/ELSE WRAPPING THE POST - REQ 9340          *00006500
006600***************************************************************   00006600
006700 ENVIRONMENT DIVISION.                                            00006700
006800 CONFIGURATION SECTION.                                           00006800
006900 SOURCE-COMPUTER.  IBM-370.                                       00006900
007000 OBJECT-COMPUTER.  IBM-370.                                       00007000
007100 SPECIAL-NAMES.                                                   00007100
007200     C01 IS TOP-OF-FORM                                           00007200
007300     CLASS NUMERIC-KEY IS '0' THRU '9'                            00007300
007400     UPSI-0 ON STATUS IS TXNPOST-RERUN-SW.                        00007400
007500 INPUT-OUTPUT SECTION.                                            00007500
007600 FILE-CONTROL.                                                    00007600
007700     SELECT ACCOUNT-MASTER-IN   ASSIGN TO ACCTMI                  00007700
007800         ORGANIZATION IS SEQUENTIAL                               00007800
007900         FILE STATUS  IS WS-ACCTMI-STATUS.                        00007900
008000                                                                  00008000
008100     SELECT ACCOUNT-MASTER-OUT  ASSIGN TO ACCTMO                  00008100
008200         ORGANIZATION IS SEQUENTIAL                               00008200
008300         FILE STATUS  IS WS-ACCTMO-STATUS.                        00008300
008400                                                                  00008400
008500     SELECT TRANSACTION-REQUESTS-IN ASSIGN TO TXNREQI             00008500
008600         ORGANIZATION IS LINE SEQUENTIAL                          00008600
008700         FILE STATUS  IS WS-TXNREQI-STATUS.                       00008700
008800                                                                  00008800
008900     SELECT TRANSFER-REQUESTS-IN ASSIGN TO XFERREQI               00008900
009000         ORGANIZATION IS LINE SEQUENTIAL                          00009000
009100         FILE STATUS  IS WS-XFERREQI-STATUS.                      00009100
009200                                                                  00009200
009300     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL                 00009300
009400         ORGANIZATION IS LINE SEQUENTIAL                          00009400
009500         FILE STATUS  IS WS-TXNJRNL-STATUS.                       00009500
009600                                                                  00009600
009700     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00009700
009800         ORGANIZATION IS LINE SEQUENTIAL                          00009800
009900         FILE STATUS  IS WS-ERRRPT-STATUS.                        00009900
010000                                                                  00010000
010100     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT                       00010100
010200         ORGANIZATION IS LINE SEQUENTIAL                          00010200
010300         FILE STATUS  IS WS-SUMRPT-STATUS.                        00010300
010400***************************************************************   00010400
010500 DATA DIVISION.                                                   00010500
010600 FILE SECTION.                                                    00010600
010700                                                                  00010700
010800 FD  ACCOUNT-MASTER-IN                                            00010800
010900     RECORDING MODE IS F                                          00010900
011000     BLOCK CONTAINS 0 RECORDS.                                    00011000
011100     COPY ACCTMAST REPLACING ==:TAG:== BY ==ACCTMI==.             00011100
011200                                                                  00011200
011300 FD  ACCOUNT-MASTER-OUT                                           00011300
011400     RECORDING MODE IS F                                          00011400
011500     BLOCK CONTAINS 0 RECORDS.                                    00011500
011600     COPY ACCTMAST REPLACING ==:TAG:== BY ==ACCTMO==.             00011600
011700                                                                  00011700
011800 FD  TRANSACTION-REQUESTS-IN                                      00011800
011900     RECORDING MODE IS V.                                         00011900
012000     COPY TXNREQ.                                                 00012000
012100                                                                  00012100
012200 FD  TRANSFER-REQUESTS-IN                                         00012200
012300     RECORDING MODE IS V.                                         00012300
012400     COPY XFERREQ.                                                00012400
012500                                                                  00012500
012600 FD  TRANSACTION-JOURNAL                                          00012600
012700     RECORDING MODE IS V.                                         00012700
012800     COPY TXNJRNL REPLACING ==:TAG:== BY ==TXNJRNL==.             00012800
012900                                                                  00012900
013000 FD  ERROR-REPORT                                                 00013000
013100     RECORDING MODE IS F.                                         00013100
013200 01  ERR-REPORT-LINE           PIC X(80).                         00013200
013300                                                                  00013300
013400 FD  SUMMARY-REPORT                                               00013400
013500     RECORDING MODE IS F.                                         00013500
013600 01  SUM-REPORT-LINE           PIC X(80).                         00013600
013700***************************************************************   00013700
013800 WORKING-STORAGE SECTION.                                         00013800
013900***************************************************************   00013900
014000 01  SYSTEM-DATE-AND-TIME.                                        00014000
014100     05  CURRENT-DATE-CC-YY.                                      00014100
014200         10  CURRENT-CENTURY        PIC 9(02).                    00014200
014300         10  CURRENT-YEAR           PIC 9(02).                    00014300
014400     05  CURRENT-MONTH              PIC 9(02).                    00014400
014500     05  CURRENT-DAY                PIC 9(02).                    00014500
014600     05  CURRENT-TIME.                                            00014600
014700         10  CURRENT-HOUR           PIC 9(02).                    00014700
014800         10  CURRENT-MINUTE         PIC 9(02).                    00014800
014900         10  CURRENT-SECOND         PIC 9(02).                    00014900
015000         10  CURRENT-HNDSEC         PIC 9(02).                    00015000
015100     05  FILLER                     PIC X(08).                    00015100
015200 01  WS-RUN-DATE                    PIC 9(08).                    00015200
015300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00015300
015400     05  WS-RUN-CCYY                PIC 9(04).                    00015400
015500     05  WS-RUN-MM                  PIC 9(02).                    00015500
015600     05  WS-RUN-DD                  PIC 9(02).                    00015600
015700 01  WS-RUN-TIME                    PIC 9(06).                    00015700
015800*                                                                 00015800
015900 01  WS-FIELDS.                                                   00015900
016000     05  WS-ACCTMI-STATUS           PIC X(02) VALUE SPACES.       00016000
016100     05  WS-ACCTMO-STATUS           PIC X(02) VALUE SPACES.       00016100
016200     05  WS-TXNREQI-STATUS          PIC X(02) VALUE SPACES.       00016200
016300     05  WS-XFERREQI-STATUS         PIC X(02) VALUE SPACES.       00016300
016400     05  WS-TXNJRNL-STATUS          PIC X(02) VALUE SPACES.       00016400
016500     05  WS-ERRRPT-STATUS           PIC X(02) VALUE SPACES.       00016500
016600     05  WS-SUMRPT-STATUS           PIC X(02) VALUE SPACES.       00016600
016700     05  WS-TXNREQI-EOF             PIC X(01) VALUE 'N'.          00016700
016800         88  TXNREQI-AT-EOF         VALUE 'Y'.                    00016800
016900     05  WS-XFERREQI-EOF            PIC X(01) VALUE 'N'.          00016900
017000         88  XFERREQI-AT-EOF        VALUE 'Y'.                    00017000
017100     05  WS-JRNL-PEEK-EOF           PIC X(01) VALUE 'N'.          00017100
017200         88  JRNL-PEEK-AT-EOF       VALUE 'Y'.                    00017200
017300     05  TXNPOST-RERUN-SW           PIC X(01) VALUE 'N'.          00017300
017400     05  FILLER                     PIC X(10).                    00017400
017500*                                                                 00017500
017600 77  WS-SUB                        PIC S9(04) COMP VALUE +0.      00017600
017700*                                                                 00017700
017800 01  WORK-VARIABLES.                                              00017800
017900     05  WS-REJECT-REASON           PIC X(60)  VALUE SPACES.      00017900
018000     05  WS-NEXT-JOURNAL-ID         PIC S9(09) COMP VALUE +0.     00018000
018100     05  WS-NEXT-TXN-REF-SEQ        PIC S9(09) COMP VALUE +0.     00018100
018200     05  FILLER                     PIC X(10).                    00018200
018300*                                                                 00018300
018400 01  WS-TXN-REF-BLD.                                              00018400
018500     05  WS-TXN-REF-PREFIX          PIC X(03) VALUE 'TXN'.        00018500
018600     05  WS-TXN-REF-SEQ             PIC 9(17).                    00018600
018700 01  WS-TXN-REF-TEXT REDEFINES WS-TXN-REF-BLD                     00018700
018800                                    PIC X(20).                    00018800
018900*                                                                 00018900
019000 01  DESCRIPTION-WORK-AREA.                                       00019000
019100     05  WS-DESC-BASE               PIC X(500) VALUE SPACES.      00019100
019200     05  WS-DESC-LEN                PIC S9(05) COMP VALUE +0.     00019200
019300     05  WS-DESC-SUFFIX-LEN         PIC S9(05) COMP VALUE +0.     00019300
019400     05  WS-DESC-SAFE-LEN           PIC S9(05) COMP VALUE +0.     00019400
019500     05  FILLER                     PIC X(05).                    00019500
019600*                                                                 00019600
019700 01  TXN-CONTROL-TOTALS.                                          00019700
019800     05  TXN-DEPOSIT-COUNT          PIC S9(05) COMP VALUE +0.     00019800
019900     05  TXN-DEPOSIT-TOTAL          PIC S9(15)V99 COMP-3 VALUE +0.00019900
020000     05  TXN-WITHDRAWAL-COUNT       PIC S9(05) COMP VALUE +0.     00020000
020100     05  TXN-WITHDRAWAL-TOTAL       PIC S9(15)V99 COMP-3 VALUE +0.00020100
020200     05  TXN-TRANSFER-COUNT         PIC S9(05) COMP VALUE +0.     00020200
020300     05  TXN-TRANSFER-TOTAL         PIC S9(15)V99 COMP-3 VALUE +0.00020300
020400     05  TXN-REJECTED-COUNT         PIC S9(05) COMP VALUE +0.     00020400
020500*                                                                 00020500
020600 01  ACCT-TABLE-CONTROL.                                          00020600
020700     05  WS-ACCT-COUNT              PIC S9(04) COMP VALUE +0.     00020700
020800     05  FILLER                     PIC X(04).                    00020800
020900 01  ACCT-TABLE.                                                  00020900
021000     05  AT-ENTRY OCCURS 1 TO 8000 TIMES                          00021000
021100           DEPENDING ON WS-ACCT-COUNT                             00021100
021200           ASCENDING KEY IS AT-NUMBER                             00021200
021300           INDEXED BY AT-IDX AT-IDX2.                             00021300
021400         10  AT-NUMBER              PIC X(10).                    00021400
021500         10  AT-CUSTOMER-ID         PIC 9(09).                    00021500
021600         10  AT-TYPE                PIC X(07).                    00021600
021700         10  AT-BALANCE             PIC S9(17)V99 COMP-3.         00021700
021800         10  AT-STATUS              PIC X(09).                    00021800
021900             88  AT-STATUS-ACTIVE    VALUE 'ACTIVE'.              00021900
022000             88  AT-STATUS-SUSPENDED VALUE 'SUSPENDED'.           00022000
022100             88  AT-STATUS-CLOSED    VALUE 'CLOSED'.              00022100
022200         10  AT-OPENED-DATE         PIC 9(08).                    00022200
022300         10  AT-OPENED-TIME         PIC 9(06).                    00022300
022400         10  FILLER                 PIC X(05).                    00022400
022500*                                                                 00022500
022600     COPY ACCTMAST REPLACING ==:TAG:== BY ==WS-ACCT==.            00022600
022700*                                                                 00022700
022800     COPY TXNJRNL  REPLACING ==:TAG:== BY ==WS-TXN==.             00022800
022900*                                                                 00022900
023000*        *******************                                      00023000
023100*            EDIT/POST CALL PARAMETER AREA                        00023100
023200*        *******************                                      00023200
023300 01  TE-EDIT-PARMS.                                               00023300
023400     05  TE-REQUEST-TYPE            PIC X(10).                    00023400
023500         88  TE-TYPE-DEPOSIT        VALUE 'DEPOSIT'.              00023500
023600         88  TE-TYPE-WITHDRAWAL     VALUE 'WITHDRAWAL'.           00023600
023700         88  TE-TYPE-TRANSFER       VALUE 'TRANSFER'.             00023700
023800     05  TE-SOURCE-ACCOUNT-NUMBER   PIC X(10).                    00023800
023900     05  TE-DEST-ACCOUNT-NUMBER     PIC X(10).                    00023900
024000     05  TE-AMOUNT                  PIC S9(17)V99 COMP-3.         00024000
024100     05  TE-SOURCE-FOUND-SW         PIC X(01).                    00024100
024200         88  TE-SOURCE-WAS-FOUND    VALUE 'Y'.                    00024200
024300     05  TE-SOURCE-STATUS           PIC X(09).                    00024300
024400     05  TE-SOURCE-BALANCE          PIC S9(17)V99 COMP-3.         00024400
024500     05  TE-DEST-FOUND-SW           PIC X(01).                    00024500
024600         88  TE-DEST-WAS-FOUND      VALUE 'Y'.                    00024600
024700     05  TE-DEST-STATUS             PIC X(09).                    00024700
024800     05  TE-DEST-BALANCE            PIC S9(17)V99 COMP-3.         00024800
024900     05  TE-VALID-SW                PIC X(01).                    00024900
025000         88  TE-REQUEST-IS-VALID    VALUE 'Y'.                    00025000
025100     05  TE-REJECT-REASON           PIC X(60).                    00025100
025200     05  TE-SOURCE-NEW-BALANCE      PIC S9(17)V99 COMP-3.         00025200
025300     05  TE-DEST-NEW-BALANCE        PIC S9(17)V99 COMP-3.         00025300
025400     05  FILLER                     PIC X(10).                    00025400
025500*                                                                 00025500
025600*        *******************                                      00025600
025700*            REPORT LINES                                         00025700
025800*        *******************                                      00025800
025900 01  ERR-RPT-DETAIL.                                              00025900
026000     05  ERR-RPT-REQUEST-TYPE       PIC X(10).                    00026000
026100     05  ERR-RPT-KEY-FIELD          PIC X(10).                    00026100
026200     05  ERR-RPT-REASON             PIC X(58).                    00026200
026300     05  FILLER                     PIC X(02) VALUE SPACES.       00026300
026400 01  ERR-RPT-DETAIL-R REDEFINES ERR-RPT-DETAIL.                   00026400
026500     05  ERD-FRONT-HALF             PIC X(40).                    00026500
026600     05  ERD-BACK-HALF              PIC X(40).                    00026600
026700 01  SUM-RPT-TXN-HEADING.                                         00026700
026800     05  FILLER                     PIC X(12)                     00026800
026900                                     VALUE 'TRANSACTIONS'.        00026900
027000     05  FILLER                     PIC X(68) VALUE SPACES.       00027000
027100 01  SUM-RPT-TXN-DEPOSIT-LINE.                                    00027100
027200     05  FILLER                     PIC X(02) VALUE SPACES.       00027200
027300     05  FILLER                     PIC X(11) VALUE 'DEPOSIT    '.00027300
027400     05  FILLER                     PIC X(07) VALUE 'COUNT: '.    00027400
027500     05  SRT-DEP-COUNT              PIC ZZZZ9.                    00027500
027600     05  FILLER                     PIC X(03) VALUE SPACES.       00027600
027700     05  FILLER                     PIC X(07) VALUE 'TOTAL: '.    00027700
027800     05  SRT-DEP-TOTAL              PIC ZZ,ZZZ,ZZ9.99.            00027800
027900     05  FILLER                     PIC X(10) VALUE SPACES.       00027900
028000 01  SUM-RPT-TXN-WITHDRAWAL-LINE.                                 00028000
028100     05  FILLER                     PIC X(02) VALUE SPACES.       00028100
028200     05  FILLER                     PIC X(11) VALUE 'WITHDRAWAL '.00028200
028300     05  FILLER                     PIC X(07) VALUE 'COUNT: '.    00028300
028400     05  SRT-WDL-COUNT              PIC ZZZZ9.                    00028400
028500     05  FILLER                     PIC X(03) VALUE SPACES.       00028500
028600     05  FILLER                     PIC X(07) VALUE 'TOTAL: '.    00028600
028700     05  SRT-WDL-TOTAL              PIC ZZ,ZZZ,ZZ9.99.            00028700
028800     05  FILLER                     PIC X(10) VALUE SPACES.       00028800
028900 01  SUM-RPT-TXN-TRANSFER-LINE.                                   00028900
029000     05  FILLER                     PIC X(02) VALUE SPACES.       00029000
029100     05  FILLER                     PIC X(11) VALUE 'TRANSFER   '.00029100
029200     05  FILLER                     PIC X(07) VALUE 'COUNT: '.    00029200
029300     05  SRT-XFR-COUNT              PIC ZZZZ9.                    00029300
029400     05  FILLER                     PIC X(03) VALUE SPACES.       00029400
029500     05  FILLER                     PIC X(07) VALUE 'TOTAL: '.    00029500
029600     05  SRT-XFR-TOTAL              PIC ZZ,ZZZ,ZZ9.99.            00029600
029700     05  FILLER                     PIC X(10) VALUE SPACES.       00029700
029800 01  SUM-RPT-TXN-REJECTED-LINE.                                   00029800
029900     05  FILLER                     PIC X(02) VALUE SPACES.       00029900
030000     05  FILLER                     PIC X(11) VALUE 'REJECTED   '.00030000
030100     05  FILLER                     PIC X(07) VALUE 'COUNT: '.    00030100
030200     05  SRT-REJ-COUNT              PIC ZZZZ9.                    00030200
030300     05  FILLER                     PIC X(33) VALUE SPACES.       00030300
030400 01  SUM-RPT-DASHES.                                              00030400
030500     05  FILLER                     PIC X(50) VALUE ALL '-'.      00030500
030600     05  FILLER                     PIC X(30) VALUE SPACES.       00030600
030700***************************************************************   00030700
030800 PROCEDURE DIVISION.                                              00030800
030900***************************************************************   00030900
031000                                                                  00031000
031100 0000-MAIN.                                                       00031100
031200     PERFORM 0700-OPEN-FILES.                                     00031200
031300     PERFORM 0710-PEEK-TXN-JOURNAL.                               00031300
031400     PERFORM 0720-LOAD-ACCT-TABLE.                                00031400
031500                                                                  00031500
031600     PERFORM 1000-READ-TXN-REQUEST.                               00031600
031700     PERFORM 2000-PROCESS-TXN-REQUEST                             00031700
031800             UNTIL TXNREQI-AT-EOF.                                00031800
031900                                                                  00031900
032000     PERFORM 1100-READ-XFER-REQUEST.                              00032000
032100     PERFORM 2200-PROCESS-XFER-REQUEST                            00032100
032200             UNTIL XFERREQI-AT-EOF.                               00032200
032300                                                                  00032300
032400     PERFORM 0900-REWRITE-ACCT-MASTER.                            00032400
032500     PERFORM 8500-PRINT-TXN-SUMMARY.                              00032500
032600     PERFORM 0790-CLOSE-FILES.                                    00032600
032700                                                                  00032700
032800     GOBACK.                                                      00032800
032900                                                                  00032900
033000 1000-READ-TXN-REQUEST.                                           00033000
033100     READ TRANSACTION-REQUESTS-IN                                 00033100
033200         AT END MOVE 'Y' TO WS-TXNREQI-EOF                        00033200
033300     END-READ.                                                    00033300
033400                                                                  00033400
033500 1100-READ-XFER-REQUEST.                                          00033500
033600     READ TRANSFER-REQUESTS-IN                                    00033600
033700         AT END MOVE 'Y' TO WS-XFERREQI-EOF                       00033700
033800     END-READ.                                                    00033800
033900                                                                  00033900
034000 2000-PROCESS-TXN-REQUEST.                                        00034000
034100     MOVE SPACES TO WS-REJECT-REASON.                             00034100
034200     EVALUATE TRUE                                                00034200
034300         WHEN TREQ-IS-DEPOSIT                                     00034300
034400             PERFORM 2100-POST-SIMPLE-TXN THRU 2100-EXIT          00034400
034500         WHEN TREQ-IS-WITHDRAWAL                                  00034500
034600             PERFORM 2100-POST-SIMPLE-TXN THRU 2100-EXIT          00034600
034700         WHEN OTHER                                               00034700
034800             ADD +1 TO TXN-REJECTED-COUNT                         00034800
034900             MOVE 'UNKNOWN REQUEST ACTION' TO WS-REJECT-REASON    00034900
035000             PERFORM 2900-REPORT-REJECTED-TXN                     00035000
035100     END-EVALUATE.                                                00035100
035200     PERFORM 1000-READ-TXN-REQUEST.                               00035200
035300                                                                  00035300
035400 2100-POST-SIMPLE-TXN.                                            00035400
035500     MOVE TREQ-ACTION          TO TE-REQUEST-TYPE.                00035500
035600     MOVE TREQ-ACCOUNT-NUMBER  TO TE-SOURCE-ACCOUNT-NUMBER.       00035600
035700     MOVE SPACES               TO TE-DEST-ACCOUNT-NUMBER.         00035700
035800     MOVE TREQ-AMOUNT          TO TE-AMOUNT.                      00035800
035900     MOVE 'N'                  TO TE-DEST-FOUND-SW.               00035900
036000     PERFORM 2110-LOOKUP-SOURCE-ACCT.                             00036000
036100     CALL 'TXNEDIT' USING TE-EDIT-PARMS.                          00036100
036200     IF NOT TE-REQUEST-IS-VALID                                   00036200
036300         ADD +1 TO TXN-REJECTED-COUNT                             00036300
036400         MOVE TE-REJECT-REASON TO WS-REJECT-REASON                00036400
036500         PERFORM 2900-REPORT-REJECTED-TXN                         00036500
036600         GO TO 2100-EXIT                                          00036600
036700     END-IF.                                                      00036700
036800     PERFORM 2150-APPLY-SIMPLE-POST.                              00036800
036900     GO TO 2100-EXIT.                                             00036900
037000                                                                  00037000
037100 2110-LOOKUP-SOURCE-ACCT.                                         00037100
037200     MOVE 'N' TO TE-SOURCE-FOUND-SW.                              00037200
037300     IF WS-ACCT-COUNT > 0                                         00037300
037400         SEARCH ALL AT-ENTRY                                      00037400
037500             AT END                                               00037500
037600                 CONTINUE                                         00037600
037700             WHEN AT-NUMBER (AT-IDX) = TE-SOURCE-ACCOUNT-NUMBER   00037700
037800                 MOVE 'Y' TO TE-SOURCE-FOUND-SW                   00037800
037900                 MOVE AT-STATUS (AT-IDX)  TO TE-SOURCE-STATUS     00037900
038000                 MOVE AT-BALANCE (AT-IDX) TO TE-SOURCE-BALANCE    00038000
038100         END-SEARCH                                               00038100
038200     END-IF.                                                      00038200
038300                                                                  00038300
038400 2100-EXIT.                                                       00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700 2150-APPLY-SIMPLE-POST.                                          00038700
038800     MOVE TE-SOURCE-NEW-BALANCE TO AT-BALANCE (AT-IDX).           00038800
038900     MOVE SPACES TO WS-TXN-JOURNAL-RECORD.                        00038900
039000     PERFORM 2160-BUILD-SIMPLE-DESCRIPTION.                       00039000
039100     PERFORM 9000-NEXT-TXN-REFERENCE.                             00039100
039200     ADD +1 TO WS-NEXT-JOURNAL-ID.                                00039200
039300     MOVE WS-NEXT-JOURNAL-ID     TO WS-TXN-ID.                    00039300
039400     MOVE WS-TXN-REF-TEXT        TO WS-TXN-REFERENCE.             00039400
039500     MOVE TE-REQUEST-TYPE        TO WS-TXN-TYPE.                  00039500
039600     MOVE TE-AMOUNT              TO WS-TXN-AMOUNT.                00039600
039700     MOVE TE-SOURCE-NEW-BALANCE  TO WS-TXN-BALANCE-AFTER.         00039700
039800     MOVE WS-DESC-BASE           TO WS-TXN-DESCRIPTION.           00039800
039900     MOVE TE-SOURCE-ACCOUNT-NUMBER TO WS-TXN-ACCOUNT-NUMBER.      00039900
040000     MOVE SPACES                 TO WS-TXN-DEST-ACCOUNT-NUMBER.   00040000
040100     MOVE WS-RUN-DATE            TO WS-TXN-CREATED-DATE.          00040100
040200     MOVE WS-RUN-TIME            TO WS-TXN-CREATED-TIME.          00040200
040300     WRITE TXNJRNL-JOURNAL-RECORD FROM WS-TXN-JOURNAL-RECORD.     00040300
040400     IF TE-TYPE-DEPOSIT                                           00040400
040500         ADD +1 TO TXN-DEPOSIT-COUNT                              00040500
040600         ADD TE-AMOUNT TO TXN-DEPOSIT-TOTAL                       00040600
040700     ELSE                                                         00040700
040800         ADD +1 TO TXN-WITHDRAWAL-COUNT                           00040800
040900         ADD TE-AMOUNT TO TXN-WITHDRAWAL-TOTAL                    00040900
041000     END-IF.                                                      00041000
041100                                                                  00041100
041200 2160-BUILD-SIMPLE-DESCRIPTION.                                   00041200
041300     MOVE SPACES TO WS-DESC-BASE.                                 00041300
041400     IF TREQ-DESCRIPTION = SPACES                                 00041400
041500         IF TE-TYPE-DEPOSIT                                       00041500
041600             MOVE 'Deposit' TO WS-DESC-BASE                       00041600
041700         ELSE                                                     00041700
041800             MOVE 'Withdrawal' TO WS-DESC-BASE                    00041800
041900         END-IF                                                   00041900
042000     ELSE                                                         00042000
042100         MOVE TREQ-DESCRIPTION TO WS-DESC-BASE                    00042100
042200     END-IF.                                                      00042200
042300                                                                  00042300
042400 2200-PROCESS-XFER-REQUEST.                                       00042400
042500     MOVE SPACES TO WS-REJECT-REASON.                             00042500
042600     IF XREQ-FROM-ACCOUNT = XREQ-TO-ACCOUNT                       00042600
042700         ADD +1 TO TXN-REJECTED-COUNT                             00042700
042800         MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'               00042800
042900             TO WS-REJECT-REASON                                  00042900
043000         PERFORM 2290-REPORT-REJECTED-XFER                        00043000
043100     ELSE                                                         00043100
043200         PERFORM 2210-POST-TRANSFER                               00043200
043300     END-IF.                                                      00043300
043400     PERFORM 1100-READ-XFER-REQUEST.                              00043400
043500                                                                  00043500
043600 2210-POST-TRANSFER.                                              00043600
043700     MOVE 'TRANSFER'          TO TE-REQUEST-TYPE.                 00043700
043800     MOVE XREQ-FROM-ACCOUNT   TO TE-SOURCE-ACCOUNT-NUMBER.        00043800
043900     MOVE XREQ-TO-ACCOUNT     TO TE-DEST-ACCOUNT-NUMBER.          00043900
044000     MOVE XREQ-AMOUNT         TO TE-AMOUNT.                       00044000
044100     PERFORM 2220-LOOKUP-SOURCE-FOR-XFER.                         00044100
044200     PERFORM 2230-LOOKUP-DEST-FOR-XFER.                           00044200
044300     CALL 'TXNEDIT' USING TE-EDIT-PARMS.                          00044300
044400     IF TE-REQUEST-IS-VALID                                       00044400
044500         PERFORM 2250-APPLY-TRANSFER-POST                         00044500
044600     ELSE                                                         00044600
044700         ADD +1 TO TXN-REJECTED-COUNT                             00044700
044800         MOVE TE-REJECT-REASON TO WS-REJECT-REASON                00044800
044900         PERFORM 2290-REPORT-REJECTED-XFER                        00044900
045000     END-IF.                                                      00045000
045100                                                                  00045100
045200 2220-LOOKUP-SOURCE-FOR-XFER.                                     00045200
045300     MOVE 'N' TO TE-SOURCE-FOUND-SW.                              00045300
045400     IF WS-ACCT-COUNT > 0                                         00045400
045500         SEARCH ALL AT-ENTRY                                      00045500
045600             AT END                                               00045600
045700                 CONTINUE                                         00045700
045800             WHEN AT-NUMBER (AT-IDX) = TE-SOURCE-ACCOUNT-NUMBER   00045800
045900                 MOVE 'Y' TO TE-SOURCE-FOUND-SW                   00045900
046000                 MOVE AT-STATUS (AT-IDX)  TO TE-SOURCE-STATUS     00046000
046100                 MOVE AT-BALANCE (AT-IDX) TO TE-SOURCE-BALANCE    00046100
046200         END-SEARCH                                               00046200
046300     END-IF.                                                      00046300
046400                                                                  00046400
046500 2230-LOOKUP-DEST-FOR-XFER.                                       00046500
046600     MOVE 'N' TO TE-DEST-FOUND-SW.                                00046600
046700     IF WS-ACCT-COUNT > 0                                         00046700
046800         SEARCH ALL AT-ENTRY                                      00046800
046900             AT END                                               00046900
047000                 CONTINUE                                         00047000
047100             WHEN AT-NUMBER (AT-IDX2) = TE-DEST-ACCOUNT-NUMBER    00047100
047200                 MOVE 'Y' TO TE-DEST-FOUND-SW                     00047200
047300                 MOVE AT-STATUS (AT-IDX2)  TO TE-DEST-STATUS      00047300
047400                 MOVE AT-BALANCE (AT-IDX2) TO TE-DEST-BALANCE     00047400
047500         END-SEARCH                                               00047500
047600     END-IF.                                                      00047600
047700                                                                  00047700
047800 2250-APPLY-TRANSFER-POST.                                        00047800
047900     MOVE TE-SOURCE-NEW-BALANCE TO AT-BALANCE (AT-IDX).           00047900
048000     MOVE TE-DEST-NEW-BALANCE   TO AT-BALANCE (AT-IDX2).          00048000
048100     PERFORM 2260-BUILD-XFER-DESCRIPTION.                         00048100
048200     PERFORM 2270-WRITE-OUTGOING-LEG.                             00048200
048300     PERFORM 2280-WRITE-INCOMING-LEG.                             00048300
048400     ADD +1 TO TXN-TRANSFER-COUNT.                                00048400
048500     ADD TE-AMOUNT TO TXN-TRANSFER-TOTAL.                         00048500
048600                                                                  00048600
048700 2260-BUILD-XFER-DESCRIPTION.                                     00048700
048800     MOVE SPACES TO WS-DESC-BASE.                                 00048800
048900     IF XREQ-DESCRIPTION = SPACES                                 00048900
049000         MOVE 'Transfer' TO WS-DESC-BASE                          00049000
049100     ELSE                                                         00049100
049200         MOVE XREQ-DESCRIPTION TO WS-DESC-BASE                    00049200
049300     END-IF.                                                      00049300
049400     PERFORM 2265-FIND-DESC-LENGTH.                               00049400
049500                                                                  00049500
049600 2265-FIND-DESC-LENGTH.                                           00049600
049700     PERFORM 2266-BACK-UP-ONE-CHAR                                00049700
049800             VARYING WS-DESC-LEN FROM 500 BY -1                   00049800
049900             UNTIL WS-DESC-LEN = 0                                00049900
050000                OR WS-DESC-BASE (WS-DESC-LEN:1) NOT = SPACE.      00050000
050100                                                                  00050100
050200 2266-BACK-UP-ONE-CHAR.                                           00050200
050300     CONTINUE.                                                    00050300
050400                                                                  00050400
050500*    2267 CLAMPS THE BASE TEXT TO WHATEVER ROOM IS LEFT IN THE    00050500
050600*    500-BYTE WS-TXN-DESCRIPTION ONCE THE CALLER'S " TO "/" FROM "00050600
050700*    SUFFIX IS ADDED, SO A NEAR-MAX-LENGTH DESCRIPTION CANNOT     00050700
050800*    RUN THE STRING PAST ITS RECEIVING FIELD - REQ 9140.          00050800
050900 2267-LIMIT-DESC-TO-SUFFIX.                                       00050900
051000     COMPUTE WS-DESC-SAFE-LEN = 500 - WS-DESC-SUFFIX-LEN.         00051000
051100     IF WS-DESC-LEN < WS-DESC-SAFE-LEN                            00051100
051200         MOVE WS-DESC-LEN TO WS-DESC-SAFE-LEN                     00051200
051300     END-IF.                                                      00051300
051400                                                                  00051400
051500 2270-WRITE-OUTGOING-LEG.                                         00051500
051600     MOVE SPACES TO WS-TXN-JOURNAL-RECORD.                        00051600
051700     PERFORM 9000-NEXT-TXN-REFERENCE.                             00051700
051800     ADD +1 TO WS-NEXT-JOURNAL-ID.                                00051800
051900     MOVE WS-NEXT-JOURNAL-ID     TO WS-TXN-ID.                    00051900
052000     MOVE WS-TXN-REF-TEXT        TO WS-TXN-REFERENCE.             00052000
052100     MOVE 'TRANSFER'             TO WS-TXN-TYPE.                  00052100
052200     MOVE TE-AMOUNT              TO WS-TXN-AMOUNT.                00052200
052300     MOVE TE-SOURCE-NEW-BALANCE  TO WS-TXN-BALANCE-AFTER.         00052300
052400     MOVE 14 TO WS-DESC-SUFFIX-LEN.                               00052400
052500     PERFORM 2267-LIMIT-DESC-TO-SUFFIX.                           00052500
052600     STRING WS-DESC-BASE (1:WS-DESC-SAFE-LEN) DELIMITED BY SIZE   00052600
052700             ' to ' DELIMITED BY SIZE                             00052700
052800             XREQ-TO-ACCOUNT DELIMITED BY SIZE                    00052800
052900         INTO WS-TXN-DESCRIPTION                                  00052900
053000         ON OVERFLOW                                              00053000
053100             CONTINUE                                             00053100
053200     END-STRING.                                                  00053200
053300     MOVE XREQ-FROM-ACCOUNT      TO WS-TXN-ACCOUNT-NUMBER.        00053300
053400     MOVE XREQ-TO-ACCOUNT        TO WS-TXN-DEST-ACCOUNT-NUMBER.   00053400
053500     MOVE WS-RUN-DATE            TO WS-TXN-CREATED-DATE.          00053500
053600     MOVE WS-RUN-TIME            TO WS-TXN-CREATED-TIME.          00053600
053700     WRITE TXNJRNL-JOURNAL-RECORD FROM WS-TXN-JOURNAL-RECORD.     00053700
053800                                                                  00053800
053900 2280-WRITE-INCOMING-LEG.                                         00053900
054000     MOVE SPACES TO WS-TXN-JOURNAL-RECORD.                        00054000
054100     PERFORM 9000-NEXT-TXN-REFERENCE.                             00054100
054200     ADD +1 TO WS-NEXT-JOURNAL-ID.                                00054200
054300     MOVE WS-NEXT-JOURNAL-ID     TO WS-TXN-ID.                    00054300
054400     MOVE WS-TXN-REF-TEXT        TO WS-TXN-REFERENCE.             00054400
054500     MOVE 'TRANSFER'             TO WS-TXN-TYPE.                  00054500
054600     MOVE TE-AMOUNT              TO WS-TXN-AMOUNT.                00054600
054700     MOVE TE-DEST-NEW-BALANCE    TO WS-TXN-BALANCE-AFTER.         00054700
054800     MOVE 16 TO WS-DESC-SUFFIX-LEN.                               00054800
054900     PERFORM 2267-LIMIT-DESC-TO-SUFFIX.                           00054900
055000     STRING WS-DESC-BASE (1:WS-DESC-SAFE-LEN) DELIMITED BY SIZE   00055000
055100             ' from ' DELIMITED BY SIZE                           00055100
055200             XREQ-FROM-ACCOUNT DELIMITED BY SIZE                  00055200
055300         INTO WS-TXN-DESCRIPTION                                  00055300
055400         ON OVERFLOW                                              00055400
055500             CONTINUE                                             00055500
055600     END-STRING.                                                  00055600
055700     MOVE XREQ-TO-ACCOUNT        TO WS-TXN-ACCOUNT-NUMBER.        00055700
055800     MOVE XREQ-FROM-ACCOUNT      TO WS-TXN-DEST-ACCOUNT-NUMBER.   00055800
055900     MOVE WS-RUN-DATE            TO WS-TXN-CREATED-DATE.          00055900
056000     MOVE WS-RUN-TIME            TO WS-TXN-CREATED-TIME.          00056000
056100     WRITE TXNJRNL-JOURNAL-RECORD FROM WS-TXN-JOURNAL-RECORD.     00056100
056200                                                                  00056200
056300 2290-REPORT-REJECTED-XFER.                                       00056300
056400     MOVE SPACES           TO ERR-RPT-DETAIL.                     00056400
056500     MOVE 'TRANSFER'       TO ERR-RPT-REQUEST-TYPE.               00056500
056600     MOVE XREQ-FROM-ACCOUNT TO ERR-RPT-KEY-FIELD.                 00056600
056700     MOVE WS-REJECT-REASON TO ERR-RPT-REASON.                     00056700
056800     WRITE ERR-REPORT-LINE FROM ERR-RPT-DETAIL.                   00056800
056900                                                                  00056900
057000 2900-REPORT-REJECTED-TXN.                                        00057000
057100     MOVE SPACES              TO ERR-RPT-DETAIL.                  00057100
057200     MOVE TREQ-ACTION         TO ERR-RPT-REQUEST-TYPE.            00057200
057300     MOVE TREQ-ACCOUNT-NUMBER TO ERR-RPT-KEY-FIELD.               00057300
057400     MOVE WS-REJECT-REASON    TO ERR-RPT-REASON.                  00057400
057500     WRITE ERR-REPORT-LINE FROM ERR-RPT-DETAIL.                   00057500
057600                                                                  00057600
057700 0700-OPEN-FILES.                                                 00057700
057800     ACCEPT CURRENT-DATE-CC-YY FROM DATE.                         00057800
057900     ACCEPT CURRENT-TIME FROM TIME.                               00057900
058000*    NOTE - ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR ON THIS   00058000
058100*    COMPILER; CENTURY IS WINDOWED 1950-2049 PER THE Y2K FIX OF   00058100
058200*    08/22/98 (REQ 6690).                                         00058200
058300     IF CURRENT-YEAR < 50                                         00058300
058400         MOVE 20 TO CURRENT-CENTURY                               00058400
058500     ELSE                                                         00058500
058600         MOVE 19 TO CURRENT-CENTURY                               00058600
058700     END-IF.                                                      00058700
058800     MOVE CURRENT-CENTURY TO WS-RUN-CCYY (1:2).                   00058800
058900     MOVE CURRENT-YEAR    TO WS-RUN-CCYY (3:2).                   00058900
059000     MOVE CURRENT-MONTH   TO WS-RUN-MM.                           00059000
059100     MOVE CURRENT-DAY     TO WS-RUN-DD.                           00059100
059200     MOVE CURRENT-HOUR    TO WS-RUN-TIME (1:2).                   00059200
059300     MOVE CURRENT-MINUTE  TO WS-RUN-TIME (3:2).                   00059300
059400     MOVE CURRENT-SECOND  TO WS-RUN-TIME (5:2).                   00059400
059500                                                                  00059500
059600     OPEN INPUT  ACCOUNT-MASTER-IN                                00059600
059700                 TRANSACTION-REQUESTS-IN                          00059700
059800                 TRANSFER-REQUESTS-IN                             00059800
059900          OUTPUT ACCOUNT-MASTER-OUT                               00059900
060000          EXTEND ERROR-REPORT                                     00060000
060100                 SUMMARY-REPORT.                                  00060100
060200     IF WS-ACCTMI-STATUS NOT = '00' AND NOT = '05'                00060200
060300         DISPLAY 'TXNPOST - ERROR OPENING ACCTMI. RC: '           00060300
060400                 WS-ACCTMI-STATUS                                 00060400
060500         MOVE 16 TO RETURN-CODE                                   00060500
060600         MOVE 'Y' TO WS-TXNREQI-EOF                               00060600
060700         MOVE 'Y' TO WS-XFERREQI-EOF                              00060700
060800     END-IF.                                                      00060800
060900                                                                  00060900
061000 0710-PEEK-TXN-JOURNAL.                                           00061000
061100     OPEN INPUT TRANSACTION-JOURNAL.                              00061100
061200     IF WS-TXNJRNL-STATUS = '00'                                  00061200
061300         PERFORM 0715-READ-JOURNAL-FOR-PEEK                       00061300
061400             UNTIL WS-TXNJRNL-STATUS NOT = '00'                   00061400
061500     END-IF.                                                      00061500
061600     CLOSE TRANSACTION-JOURNAL.                                   00061600
061700     OPEN EXTEND TRANSACTION-JOURNAL.                             00061700
061800                                                                  00061800
061900 0715-READ-JOURNAL-FOR-PEEK.                                      00061900
062000     READ TRANSACTION-JOURNAL INTO WS-TXN-JOURNAL-RECORD.         00062000
062100     IF WS-TXNJRNL-STATUS = '00'                                  00062100
062200         IF WS-TXN-ID > WS-NEXT-JOURNAL-ID                        00062200
062300             MOVE WS-TXN-ID TO WS-NEXT-JOURNAL-ID                 00062300
062400         END-IF                                                   00062400
062500         MOVE WS-TXN-REFERENCE TO WS-TXN-REF-TEXT                 00062500
062600         IF WS-TXN-REF-SEQ > WS-NEXT-TXN-REF-SEQ                  00062600
062700             MOVE WS-TXN-REF-SEQ TO WS-NEXT-TXN-REF-SEQ           00062700
062800         END-IF                                                   00062800
062900     END-IF.                                                      00062900
063000                                                                  00063000
063100 0720-LOAD-ACCT-TABLE.                                            00063100
063200     IF WS-ACCTMI-STATUS = '00'                                   00063200
063300         PERFORM 0725-READ-ACCT-MASTER                            00063300
063400             UNTIL WS-ACCTMI-STATUS NOT = '00'                    00063400
063500     END-IF.                                                      00063500
063600                                                                  00063600
063700 0725-READ-ACCT-MASTER.                                           00063700
063800     READ ACCOUNT-MASTER-IN INTO WS-ACCT-MASTER-RECORD.           00063800
063900     IF WS-ACCTMI-STATUS = '00'                                   00063900
064000         PERFORM 0727-ADD-TABLE-ENTRY                             00064000
064100     END-IF.                                                      00064100
064200                                                                  00064200
064300 0727-ADD-TABLE-ENTRY.                                            00064300
064400     ADD +1 TO WS-ACCT-COUNT.                                     00064400
064500     SET AT-IDX TO WS-ACCT-COUNT.                                 00064500
064600     MOVE WS-ACCT-NUMBER        TO AT-NUMBER (AT-IDX).            00064600
064700     MOVE WS-ACCT-CUSTOMER-ID   TO AT-CUSTOMER-ID (AT-IDX).       00064700
064800     MOVE WS-ACCT-TYPE          TO AT-TYPE (AT-IDX).              00064800
064900     MOVE WS-ACCT-BALANCE       TO AT-BALANCE (AT-IDX).           00064900
065000     MOVE WS-ACCT-STATUS        TO AT-STATUS (AT-IDX).            00065000
065100     MOVE WS-ACCT-OPENED-DATE   TO AT-OPENED-DATE (AT-IDX).       00065100
065200     MOVE WS-ACCT-OPENED-TIME   TO AT-OPENED-TIME (AT-IDX).       00065200
065300                                                                  00065300
065400 0790-CLOSE-FILES.                                                00065400
065500     CLOSE ACCOUNT-MASTER-IN                                      00065500
065600           ACCOUNT-MASTER-OUT                                     00065600
065700           TRANSACTION-REQUESTS-IN                                00065700
065800           TRANSFER-REQUESTS-IN                                   00065800
065900           TRANSACTION-JOURNAL                                    00065900
066000           ERROR-REPORT                                           00066000
066100           SUMMARY-REPORT.                                        00066100
066200                                                                  00066200
066300 0900-REWRITE-ACCT-MASTER.                                        00066300
066400     IF WS-ACCT-COUNT > 0                                         00066400
066500         PERFORM 0910-WRITE-ONE-ACCT-MASTER                       00066500
066600             VARYING WS-SUB FROM 1 BY 1                           00066600
066700             UNTIL WS-SUB > WS-ACCT-COUNT                         00066700
066800     END-IF.                                                      00066800
066900                                                                  00066900
067000 0910-WRITE-ONE-ACCT-MASTER.                                      00067000
067100     MOVE AT-NUMBER (WS-SUB)      TO ACCTMO-NUMBER.               00067100
067200     MOVE AT-CUSTOMER-ID (WS-SUB) TO ACCTMO-CUSTOMER-ID.          00067200
067300     MOVE AT-TYPE (WS-SUB)        TO ACCTMO-TYPE.                 00067300
067400     MOVE AT-BALANCE (WS-SUB)     TO ACCTMO-BALANCE.              00067400
067500     MOVE AT-STATUS (WS-SUB)      TO ACCTMO-STATUS.               00067500
067600     MOVE AT-OPENED-DATE (WS-SUB) TO ACCTMO-OPENED-DATE.          00067600
067700     MOVE AT-OPENED-TIME (WS-SUB) TO ACCTMO-OPENED-TIME.          00067700
067800     MOVE 'Y'                     TO ACCTMO-REC-IN-USE.           00067800
067900     WRITE ACCTMO-MASTER-RECORD.                                  00067900
068000                                                                  00068000
068100 8500-PRINT-TXN-SUMMARY.                                          00068100
068200     MOVE TXN-DEPOSIT-COUNT     TO SRT-DEP-COUNT.                 00068200
068300     MOVE TXN-DEPOSIT-TOTAL     TO SRT-DEP-TOTAL.                 00068300
068400     MOVE TXN-WITHDRAWAL-COUNT  TO SRT-WDL-COUNT.                 00068400
068500     MOVE TXN-WITHDRAWAL-TOTAL  TO SRT-WDL-TOTAL.                 00068500
068600     MOVE TXN-TRANSFER-COUNT    TO SRT-XFR-COUNT.                 00068600
068700     MOVE TXN-TRANSFER-TOTAL    TO SRT-XFR-TOTAL.                 00068700
068800     MOVE TXN-REJECTED-COUNT    TO SRT-REJ-COUNT.                 00068800
068900     WRITE SUM-REPORT-LINE FROM SUM-RPT-TXN-HEADING.              00068900
069000     WRITE SUM-REPORT-LINE FROM SUM-RPT-TXN-DEPOSIT-LINE.         00069000
069100     WRITE SUM-REPORT-LINE FROM SUM-RPT-TXN-WITHDRAWAL-LINE.      00069100
069200     WRITE SUM-REPORT-LINE FROM SUM-RPT-TXN-TRANSFER-LINE.        00069200
069300     WRITE SUM-REPORT-LINE FROM SUM-RPT-TXN-REJECTED-LINE.        00069300
069400     WRITE SUM-REPORT-LINE FROM SUM-RPT-DASHES.                   00069400
069500                                                                  00069500
069600 9000-NEXT-TXN-REFERENCE.                                         00069600
069700     ADD +1 TO WS-NEXT-TXN-REF-SEQ.                               00069700
069800     MOVE WS-NEXT-TXN-REF-SEQ TO WS-TXN-REF-SEQ.                  00069800
