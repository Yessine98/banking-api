000100***************************************************************   00000100
000200* CUSTREQ                                                    *    00000200
000300* CUSTOMER MAINTENANCE REQUEST - ONE PER INPUT LINE ON        *   00000300
000400* CUSTOMER-REQUESTS-IN, READ IN ARRIVAL ORDER BY CUSTMNT      *   00000400
000500***************************************************************   00000500
000600*   06/14/87  RTF  ORIGINAL LAYOUT                             *  00000600
000700*   01/09/92  DWK  EMAIL WIDENED TO MATCH CUSTMAST - REQ 4471  *  00000700
000800*   03/30/99  SKT  ADDED CREQ-ACTION 88-LEVELS - REQ 6690      *  00000800
000900***************************************************************   00000900
001000 01  CUST-REQUEST-RECORD.                                         00001000
001100     05  CREQ-ACTION                 PIC X(06).                   00001100
001200         88  CREQ-IS-CREATE           VALUE 'CREATE'.             00001200
001300         88  CREQ-IS-UPDATE           VALUE 'UPDATE'.             00001300
001400         88  CREQ-IS-DELETE           VALUE 'DELETE'.             00001400
001500     05  CREQ-CUST-ID                 PIC 9(09).                  00001500
001600     05  CREQ-FIRST-NAME              PIC X(50).                  00001600
001700     05  CREQ-LAST-NAME               PIC X(50).                  00001700
001800     05  CREQ-EMAIL                   PIC X(100).                 00001800
001900     05  CREQ-PHONE                   PIC X(20).                  00001900
002000     05  CREQ-ADDRESS                 PIC X(100).                 00002000
002100     05  FILLER                       PIC X(15).                  00002100
